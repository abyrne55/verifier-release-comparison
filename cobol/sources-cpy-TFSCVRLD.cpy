000100* TFSCVRLD.cpybk
000200 05  TFSCVRLD-RECORD             PIC X(120).
000300* I-O FORMAT:TFSCVRLDR  FROM FILE TFSCVRLD   OF LIBRARY CVRLIB
000400*
000500 05  TFSCVRLDR  REDEFINES TFSCVRLD-RECORD.
000600 10  CVRLD-CID                PIC X(32).
000700*                        CLUSTER ID THE DETAIL BELONGS TO
000800 10  CVRLD-DETAIL-TYPE        PIC X(01).
000900*                        E = BLOCKED EGRESS ENDPOINT
001000*                        R = RUNTIME ERROR MESSAGE
001100 10  CVRLD-DETAIL-TEXT        PIC X(80).
001200*                        ENDPOINT (HOST:PORT) OR ERROR TEXT
001300 10  FILLER                   PIC X(07).
