000100* TFSCVRSN.cpybk
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* CVR003 22/07/1979 RBODEN
000600*        - INITIAL LAYOUT, RECORD LEN 210 (NO LOG-DOWNLOAD-URL,
000700*          NO S3-LOGS FLAGS - COLLECTOR ADDED THEM LATER)
000800* CVR011 14/02/1980 LWEAVER  REQ #RQ-4802
000900*        - ADD FOUND-VERIFIER-S3-LOGS / FOUND-ALL-TESTS-PASSED /
001000*          FOUND-EGRESS-FAILURES TRI-STATE FLAGS, LEN 225
001100* CVR022 30/09/1980 RBODEN   REQ #RQ-5033
001200*        - ADD LOG-DOWNLOAD-URL, EXPAND RECORD TO 300
001300* CVR031 07/03/2000 MPATEL   - REQ #RQ-5735
001400*        - MILLENNIUM SWEEP - REVIEWED CVRSN-TIMESTAMP AND
001500*          THE OTHER SNAPSHOT FIELDS, NO CENTURY OR LENGTH
001600*          DEFECT FOUND HERE, LOGGED FOR THE AUDIT TRAIL.
001700*****************************************************************
001800
001900*    05 TFSCVRSN-RECORD          PIC X(210).
002000*    05 TFSCVRSN-RECORD          PIC X(225).
002100 05  TFSCVRSN-RECORD             PIC X(300).
002200
002300*****************************************************************
002400* I-O FORMAT: TFSCVRSNR
002500* FROM FILE TFSCVRSN
002600* CLUSTER VERIFIER SNAPSHOT - ONE PER CLUSTER PER COLLECTION RUN
002700*****************************************************************
002800
002900 05  TFSCVRSNR REDEFINES TFSCVRSN-RECORD.
003000     10  CVRSN-TIMESTAMP          PIC X(20).
003100*                        UTC COLLECTION INSTANT, YYYY-MM-DDTHH:
003200*                        MM:SSZ
003300     10  CVRSN-CID                PIC X(32).
003400*                        CLUSTER ID - MANDATORY
003500     10  CVRSN-CNAME              PIC X(30).
003600*                        CLUSTER DISPLAY NAME - OPTIONAL
003700     10  CVRSN-OCM-STATE          PIC X(15).
003800*                        LIFECYCLE STATE NAME - OPTIONAL
003900     10  CVRSN-INFLIGHT-STATES    PIC X(60).
004000*                        UP TO 5 IN-FLIGHT CHECK STATES,
004100*                        BLANK-DELIMITED TOKENS
004200     10  CVRSN-FOUND-S3-LOGS      PIC X(05).
004300*                        TRUE/FALSE/NULL - LOGS FOUND IN S3
004400     10  CVRSN-FOUND-ALL-PASSED   PIC X(05).
004500*                        TRUE/FALSE/NULL - "ALL TESTS PASSED"
004600     10  CVRSN-FOUND-EGR-FAIL     PIC X(05).
004700*                        TRUE/FALSE/NULL - EGRESS FAILURES SEEN
004800     10  CVRSN-LOG-URL            PIC X(120).
004900*                        HTTP(S) LOG DIRECTORY URL
005000     10  FILLER                   PIC X(08).
005100*                        RESERVED FOR FUTURE COLLECTOR FIELDS
