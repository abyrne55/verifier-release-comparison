000100* CVRVURL.cpybk - LINKAGE PARAMETER RECORD FOR CVRVURL
000200 01  WK-C-VURL-RECORD.
000300     05  WK-C-VURL-INPUT.
000400         10  WK-C-VURL-TEXT      PIC X(120).
000500     05  WK-C-VURL-OUTPUT.
000600         10  WK-C-VURL-VALID     PIC X(01).
000700             88  WK-C-VURL-IS-VALID     VALUE "Y".
000800             88  WK-C-VURL-IS-INVALID   VALUE "N".
