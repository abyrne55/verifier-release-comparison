000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CVRXPARM.
000500 AUTHOR.         R BODEN.
000600 INSTALLATION.   VERIFIER RELEASE COMPARE BATCH.
000700 DATE-WRITTEN.   22 JUL 1979.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE RUN'S SINCE/UNTIL DATE
001200*               WINDOW AND RUN MODE FROM THE ONE-RECORD PARAMETER
001300*               CARD FILE.  RUN MODE "S" MEANS PRINT THE SUMMARY
001400*               REPORT ONLY, "D" MEANS ALSO PRINT THE RECORD
001500*               DUMP.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* TAG    DEV     DATE        DESCRIPTION
002100*-----------------------------------------------------------------
002200* CVR001 - RBODEN  - 22/07/1979 - VERIFIER RELEASE COMPARE BATCH
002300*                    - REQ #RQ-4471 - INITIAL VERSION.
002400* CVR030 - RBODEN  - 02/11/1981 - Y2K READINESS REQ #RQ-5540
002500*                    - PARAMETER CARD SINCE/UNTIL EXPANDED FROM
002600*                      6-DIGIT YYMMDD TO A FULL TIMESTAMP SO THE
002700*                      WINDOW COMPARE SURVIVES THE CENTURY ROLL.
002800* CVR034 - MPATEL   - 14/03/2000 - REQ #RQ-5735
002900*                    - PARAMETER CARD REC NOW HAS A REDEFINES VIEW
003000*                      DECOMPOSING SINCE/UNTIL INTO CCYY COMPONENTS,
003100*                      AND A050-CHECK-CENTURY WARNS IF EITHER BOUND
003200*                      IS NOT A 19XX/20XX CENTURY - CAUGHT A BAD
003300*                      OPERATOR-KEYED CARD IN QA THIS SPRING.
003400*-----------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CVRPARMF ASSIGN TO CVRPARMF
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS WK-C-FILE-STATUS.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300 FD  CVRPARMF
005400     LABEL RECORDS ARE OMITTED.
005500 01  CVRPARMF-REC.
005600     05  CVRPARMF-SINCE          PIC X(20).
005700     05  CVRPARMF-UNTIL          PIC X(20).
005800     05  CVRPARMF-RUN-MODE       PIC X(01).
005900     05  FILLER                  PIC X(39).
006000 01  CVRPARMF-REC-ALT REDEFINES CVRPARMF-REC.
006100     05  CVRPARMF-SINCE-CCYY     PIC X(04).
006200     05  CVRPARMF-SINCE-REST     PIC X(16).
006300     05  CVRPARMF-UNTIL-CCYY     PIC X(04).
006400     05  CVRPARMF-UNTIL-REST     PIC X(16).
006500     05  FILLER                  PIC X(40).
006600
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER              PIC X(24)  VALUE
007100        "** PROGRAM CVRXPARM  **".
007200
007300* ------------------ PROGRAM WORKING STORAGE ---------------------
007400 01  WK-C-COMMON.
007500        COPY CVRCMWS.
007600
007700* ---------------- PARAMETER-WINDOW SCRATCH AREA ------------------*
007800 01  WK-C-XPARM-SINCE-WORK       PIC X(20).
007900 01  WK-C-XPARM-SINCE-TAB REDEFINES WK-C-XPARM-SINCE-WORK.
008000     05  WK-C-XPARM-SINCE-CHAR   PIC X OCCURS 20 TIMES.
008100
008200 01  WK-C-XPARM-UNTIL-WORK       PIC X(20).
008300 01  WK-C-XPARM-UNTIL-TAB REDEFINES WK-C-XPARM-UNTIL-WORK.
008400     05  WK-C-XPARM-UNTIL-CHAR   PIC X OCCURS 20 TIMES.
008500
008600 LINKAGE SECTION.
008700*****************
008800        COPY CVRXPARM.
008900        EJECT
009000****************************************
009100 PROCEDURE DIVISION USING WK-C-XPARM-RECORD.
009200****************************************
009300 MAIN-MODULE.
009400     PERFORM A000-MAIN-PROCESSING
009500        THRU A099-MAIN-PROCESSING-EX.
009600     PERFORM Z000-END-PROGRAM-ROUTINE
009700        THRU Z099-END-PROGRAM-ROUTINE-EX.
009800 GOBACK.
009900
010000*-----------------------------------------------------------------
010100 A000-MAIN-PROCESSING.
010200*-----------------------------------------------------------------
010300     MOVE SPACES  TO WK-C-XPARM-SINCE
010400                      WK-C-XPARM-UNTIL.
010500     MOVE "S"     TO WK-C-XPARM-RUN-MODE.
010600     MOVE SPACES  TO WK-C-XPARM-ERROR-CD.
010700
010800     OPEN INPUT CVRPARMF.
010900     IF NOT WK-C-SUCCESSFUL
011000        DISPLAY "CVRXPARM - OPEN FILE ERROR - CVRPARMF"
011100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011200        MOVE "COM0206" TO WK-C-XPARM-ERROR-CD
011300        GO TO A099-MAIN-PROCESSING-EX
011400     END-IF.
011500
011600     READ CVRPARMF.
011700     IF WK-C-SUCCESSFUL
011800        MOVE CVRPARMF-SINCE     TO WK-C-XPARM-SINCE-WORK
011900        MOVE CVRPARMF-UNTIL     TO WK-C-XPARM-UNTIL-WORK
012000        PERFORM A050-CHECK-CENTURY THRU A059-CHECK-CENTURY-EX
012100        MOVE WK-C-XPARM-SINCE-WORK  TO WK-C-XPARM-SINCE
012200        MOVE WK-C-XPARM-UNTIL-WORK  TO WK-C-XPARM-UNTIL
012300        MOVE CVRPARMF-RUN-MODE  TO WK-C-XPARM-RUN-MODE
012400     ELSE
012500        MOVE "COM0245" TO WK-C-XPARM-ERROR-CD
012600     END-IF.
012700
012800     CLOSE CVRPARMF.
012900
013000*-----------------------------------------------------------------
013100 A099-MAIN-PROCESSING-EX.
013200*-----------------------------------------------------------------
013300     EXIT.
013400
013500*-----------------------------------------------------------------
013600 A050-CHECK-CENTURY.
013700*    THE PARAMETER CARD IS EXPECTED TO CARRY A FULL 4-DIGIT
013800*    CENTURY-AND-YEAR ON BOTH WINDOW BOUNDS.  THIS IS A SANITY
013900*    CHECK ONLY - THE WINDOW COMPARE ITSELF IS DONE ELSEWHERE
014000*    AS A STRAIGHT ALPHANUMERIC COMPARE OF THE FULL TIMESTAMP.
014100*-----------------------------------------------------------------
014200     IF CVRPARMF-SINCE-CCYY(1:2) NOT = "19"
014300        AND CVRPARMF-SINCE-CCYY(1:2) NOT = "20"
014400        DISPLAY "CVRXPARM - WARNING - SINCE CENTURY LOOKS SUSPECT"
014500     END-IF.
014600     IF CVRPARMF-UNTIL-CCYY(1:2) NOT = "19"
014700        AND CVRPARMF-UNTIL-CCYY(1:2) NOT = "20"
014800        DISPLAY "CVRXPARM - WARNING - UNTIL CENTURY LOOKS SUSPECT"
014900     END-IF.
015000*-----------------------------------------------------------------
015100 A059-CHECK-CENTURY-EX.
015200*-----------------------------------------------------------------
015300     EXIT.
015400
015500*-----------------------------------------------------------------
015600 Z000-END-PROGRAM-ROUTINE.
015700*-----------------------------------------------------------------
015800     CONTINUE.
015900
016000*-----------------------------------------------------------------
016100 Z099-END-PROGRAM-ROUTINE-EX.
016200*-----------------------------------------------------------------
016300     EXIT.
016400
016500******************************************************************
016600*************** END OF PROGRAM SOURCE - CVRXPARM ***************
016700******************************************************************
