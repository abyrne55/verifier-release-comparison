000100************************************************************* CMW00010
000200*    CVRCMWS - COMMON WORK STORAGE                           * CMW00020
000300*    SHARED BY EVERY CVR PROGRAM - FILE STATUS CONDITIONS    * CMW00030
000400*    AND THE LITERALS EACH CALLED ROUTINE DISPLAYS ON ERROR. * CMW00040
000500*------------------------------------------------------------* CMW00050
000600* HISTORY OF MODIFICATION:                                   * CMW00060
000700*------------------------------------------------------------* CMW00070
000800* TAG    DEV     DATE        DESCRIPTION                     * CMW00080
000900*------------------------------------------------------------* CMW00090
001000* CVR001 - RBODEN  - 12/03/1979 - VERIFIER RELEASE COMPARE   * CMW00100
001100*                    BATCH - REQ #RQ-4471                    * CMW00110
001200*                    - INITIAL VERSION, LIFTED FROM ASCMWS.  * CMW00120
001300* CVR014 - LWEAVER  - 09/22/1981 - REQ #RQ-5108               * CMW00130
001400*                    - ADD WK-C-DUPLICATE-KEY CONDITION FOR  * CMW00140
001500*                      THE CLUSTER TABLE SEARCH.              * CMW00150
001600* CVR029 - RBODEN  - 02/11/1982 - Y2K READINESS REQ #RQ-5540 * CMW00160
001700*                    - WK-C-RUN-DATE EXPANDED TO A 4-DIGIT   * CMW00170
001800*                      CENTURY BEFORE THE ROLLOVER.           * CMW00180
001810* CVR033 - MPATEL   - 07/03/2000 - MILLENNIUM SWEEP           * CMW00181
001820*                    - REQ #RQ-5735 - REVIEWED WK-C-RUN-DATE  * CMW00182
001830*                      AND THE FILE-STATUS 88-LEVELS, NO      * CMW00183
001840*                      CHANGE REQUIRED, LOGGED FOR THE AUDIT  * CMW00184
001850*                      TRAIL AHEAD OF THE MILLENNIUM SWEEP    * CMW00185
001860*                      ENTRIES IN THE OTHER CVR PROGRAMS.     * CMW00186
001900*------------------------------------------------------------* CMW00190
002000                                                                CMW00200
002100     05  WK-C-FILE-STATUS        PIC XX.                        CMW00210
002200         88  WK-C-SUCCESSFUL             VALUE "00".             CMW00220
002300         88  WK-C-AT-END                 VALUE "10".             CMW00230
002400         88  WK-C-RECORD-NOT-FOUND       VALUE "23".             CMW00240
002500         88  WK-C-DUPLICATE-KEY          VALUE "22".             CMW00250
002600         88  WK-C-FILE-NOT-FOUND         VALUE "41" "35".        CMW00260
002700                                                                CMW00270
002800     05  WK-C-RUN-DATE.                                         CMW00280
002900         10  WK-C-RUN-DATE-CEN      PIC XX     VALUE "19".       CMW00290
003000         10  WK-C-RUN-DATE-YMD      PIC X(06).                   CMW00300
003100                                                                CMW00310
003200     05  WK-C-LITERALS.                                         CMW00320
003300         10  C-YES               PIC X       VALUE "Y".          CMW00330
003400         10  C-NO                PIC X       VALUE "N".          CMW00340
003500         10  C-TRUE-TOKEN        PIC X(5)    VALUE "TRUE".       CMW00350
003600         10  C-FALSE-TOKEN       PIC X(5)    VALUE "FALSE".      CMW00360
003700         10  C-NULL-TOKEN        PIC X(5)    VALUE "NULL".       CMW00370
