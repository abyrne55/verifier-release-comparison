000100* CVRMSTR.cpybk
000200*****************************************************************
000300* ONE ENTRY OF THE IN-MEMORY MERGED-CLUSTER TABLE (CVR-CLUSTER-
000400* TABLE, DECLARED IN CVRBATCH WORKING-STORAGE).  ONE ENTRY SURVIVES
000500* PER DISTINCT CID AFTER ALL SNAPSHOTS OF THAT CLUSTER HAVE BEEN
000600* MERGED.  NOT A DISK RECORD - CARRIED HERE SO THE LAYOUT IS
000700* COMMON TO CVRBATCH, CVRMERGE AND CVROUTC.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* CVR004 22/07/1979 RBODEN   - INITIAL VERSION
001200* CVR014 09/22/1981 LWEAVER  REQ #RQ-5108
001300*        - ADD CVRM-EGRESS-TAB / CVRM-ERROR-TAB SO THE FALSE-
001400*          POSITIVE / ERROR OUTCOME RULES HAVE SOMEWHERE TO
001500*          KEEP THE LOG-DETAIL SETS.
001600* CVR032 07/03/2000 MPATEL   - REQ #RQ-5735
001700*        - MILLENNIUM SWEEP - REVIEWED THE REACHED-TAB
001800*          REDEFINES AND THE SUSPECT-DELETED FLAG, NO
001900*          CHANGE REQUIRED, LOGGED FOR THE AUDIT TRAIL.
002000*****************************************************************
002100
002200 10  CVRM-CID                    PIC X(32).
002300 10  CVRM-CNAME                  PIC X(30).
002400 10  CVRM-TIMESTAMP              PIC X(20).
002500 10  CVRM-OCM-STATE              PIC X(15).
002600 10  CVRM-OCM-STATE-ORD          PIC 999.
002700 10  CVRM-INFLIGHT-CNT           PIC 9(02) COMP-3.
002800 10  CVRM-INFLIGHT-TAB.
002900    15  CVRM-INFLIGHT-ENTRY     PIC X(10) OCCURS 5 TIMES.
003000 10  CVRM-REACHED-STATES.
003100    15  CVRM-REACHED-WAITING        PIC X VALUE "N".
003200    15  CVRM-REACHED-PENDING        PIC X VALUE "N".
003300    15  CVRM-REACHED-VALIDATING     PIC X VALUE "N".
003400    15  CVRM-REACHED-INSTALLING     PIC X VALUE "N".
003500    15  CVRM-REACHED-READY          PIC X VALUE "N".
003600    15  CVRM-REACHED-ERROR          PIC X VALUE "N".
003700    15  CVRM-REACHED-UNINSTALLING   PIC X VALUE "N".
003800    15  CVRM-REACHED-POWERING-DOWN  PIC X VALUE "N".
003900    15  CVRM-REACHED-HIBERNATING    PIC X VALUE "N".
004000    15  CVRM-REACHED-RESUMING       PIC X VALUE "N".
004100    15  CVRM-REACHED-UNKNOWN        PIC X VALUE "N".
004200 10  CVRM-REACHED-TAB REDEFINES CVRM-REACHED-STATES.
004300    15  CVRM-REACHED-FLAG           PIC X OCCURS 11 TIMES.
004400 10  CVRM-SUSPECT-DELETED        PIC X VALUE "N".
004500    88  CVRM-IS-SUSPECT-DELETED       VALUE "Y".
004600 10  CVRM-OUTCOME                PIC XX.
004700 10  CVRM-EGRESS-CNT             PIC 9(02) COMP-3.
004800 10  CVRM-EGRESS-TAB.
004900    15  CVRM-EGRESS-ENTRY       PIC X(80) OCCURS 20 TIMES.
005000 10  CVRM-ERROR-CNT              PIC 9(02) COMP-3.
005100 10  CVRM-ERROR-TAB.
005200    15  CVRM-ERROR-ENTRY        PIC X(80) OCCURS 20 TIMES.
005300 10  FILLER                      PIC X(04).
