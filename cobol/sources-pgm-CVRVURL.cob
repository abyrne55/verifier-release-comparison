000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CVRVURL.
000500 AUTHOR.         R BODEN.
000600 INSTALLATION.   VERIFIER RELEASE COMPARE BATCH.
000700 DATE-WRITTEN.   24 JUL 1979.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THE SHAPE OF
001200*               A LOG-DOWNLOAD URL.  VALID MEANS IT STARTS WITH
001300*               HTTP:// OR HTTPS://, FOLLOWED BY A PLAUSIBLE HOST
001400*               (DOMAIN+DOT+2-6 LETTER TLD, "localhost", OR A
001500*               DOTTED-QUAD IP), AN OPTIONAL :PORT AND AN
001600*               OPTIONAL /PATH.  INVALID URLS ARE NOT REJECTED -
001700*               THE CALLER TREATS THE FIELD AS ABSENT.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TAG    DEV     DATE        DESCRIPTION
002300*-----------------------------------------------------------------
002400* CVR005 - RBODEN  - 24/07/1979 - VERIFIER RELEASE COMPARE BATCH
002500*                    - REQ #RQ-4471 - INITIAL VERSION.
002600* CVR016 - LWEAVER  - 03/12/1981 - REQ #RQ-5150
002700*                    - RECOGNISE "localhost" AS A VALID HOST -
002800*                      COLLECTOR DEV BOXES WERE FAILING VALIDATION.
002900* CVR024 - RBODEN  - 19/05/1982 - REQ #RQ-5601
003000*                    - RECOGNISE DOTTED-QUAD IP HOSTS SO THE
003100*                      ON-PREM COLLECTOR'S URLS PASS.
003200* CVR041 - MPATEL   - 30/05/2000 - REQ #RQ-5735
003300*                    - MILLENNIUM SWEEP - HOST/PORT REDEFINES VIEWS
003400*                      CARRY NO DATE FIELDS, NO CHANGE REQUIRED,
003500*                      LOGGED FOR THE AUDIT TRAIL.
003600*-----------------------------------------------------------------
003700*
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200
005300*************************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                  PIC X(24) VALUE
005700        "** PROGRAM CVRVURL   **".
005800
005900 01  WK-C-LOCAL-URL              PIC X(120).
006000 01  WK-C-LOCAL-URL-TAB REDEFINES WK-C-LOCAL-URL.
006100     05  WK-C-URL-CHAR           PIC X OCCURS 120 TIMES.
006200
006300 01  WK-C-HOST-AREA              PIC X(63) VALUE SPACES.
006400 01  WK-C-HOST-TAB REDEFINES WK-C-HOST-AREA.
006500     05  WK-C-HOST-CHAR          PIC X OCCURS 63 TIMES.
006600
006700 01  WK-C-PORT-AREA               PIC X(05) VALUE SPACES.
006800 01  WK-C-PORT-TAB REDEFINES WK-C-PORT-AREA.
006900     05  WK-C-PORT-CHAR          PIC X OCCURS 5 TIMES.
007000
007100 01  WK-N-WORK-AREA.
007200     05  WK-N-LEN                PIC 9(03) COMP.
007300     05  WK-N-IX                 PIC 9(03) COMP.
007400     05  WK-N-HOST-START         PIC 9(03) COMP.
007500     05  WK-N-HOST-END           PIC 9(03) COMP.
007600     05  WK-N-HOST-LEN           PIC 9(03) COMP.
007700     05  WK-N-DOT-POS            PIC 9(03) COMP.
007800     05  WK-N-DOT-CNT            PIC 9(02) COMP.
007900     05  WK-N-TLD-LEN            PIC 9(02) COMP.
008000
008100 01  WK-C-WORK-AREA.
008200     05  WK-C-SCHEME-OK          PIC X VALUE "N".
008300     05  WK-C-HOST-OK            PIC X VALUE "N".
008400     05  WK-C-HOST-IS-IP         PIC X VALUE "N".
008500     05  WK-C-ALL-DIGITS         PIC X VALUE "Y".
008600     05  WK-C-ALL-ALPHA          PIC X VALUE "Y".
008700     05  WK-C-HOST-END-FOUND     PIC X VALUE "N".
008800
008900 LINKAGE SECTION.
009000*****************
009100        COPY CVRVURL.
009200
009300        EJECT
009400****************************************
009500 PROCEDURE DIVISION USING WK-C-VURL-RECORD.
009600****************************************
009700 MAIN-MODULE.
009800     PERFORM A000-INIT-AND-SCHEME
009900        THRU A099-INIT-AND-SCHEME-EX.
010000     IF WK-C-SCHEME-OK = "Y"
010100        PERFORM B000-EXTRACT-HOST
010200           THRU B099-EXTRACT-HOST-EX
010300        PERFORM C000-VALIDATE-HOST
010400           THRU C099-VALIDATE-HOST-EX
010500     END-IF.
010600     PERFORM D000-SET-RESULT
010700        THRU D099-SET-RESULT-EX.
010800 GOBACK.
010900
011000*-----------------------------------------------------------------
011100 A000-INIT-AND-SCHEME.
011200*-----------------------------------------------------------------
011300     MOVE WK-C-VURL-TEXT     TO WK-C-LOCAL-URL.
011400     MOVE 120                TO WK-N-IX.
011500     MOVE ZERO               TO WK-N-LEN.
011600     MOVE "N"                TO WK-C-SCHEME-OK
011700                                 WK-C-HOST-OK
011800                                 WK-C-HOST-IS-IP.
011900
012000     PERFORM A010-FIND-LEN THRU A019-FIND-LEN-EX
012100        VARYING WK-N-IX FROM 120 BY -1
012200        UNTIL WK-N-IX = 0
012300           OR WK-C-URL-CHAR(WK-N-IX) NOT = SPACE.
012400     IF WK-N-IX NOT = 0
012500        MOVE WK-N-IX TO WK-N-LEN
012600     END-IF.
012700
012800     IF WK-N-LEN < 8
012900        GO TO A099-INIT-AND-SCHEME-EX
013000     END-IF.
013100
013200     IF WK-C-LOCAL-URL(1:8) = "https://"
013300        MOVE "Y" TO WK-C-SCHEME-OK
013400        MOVE 9 TO WK-N-HOST-START
013500     ELSE
013600        IF WK-C-LOCAL-URL(1:7) = "http://"
013700           MOVE "Y" TO WK-C-SCHEME-OK
013800           MOVE 8 TO WK-N-HOST-START
013900        END-IF
014000     END-IF.
014100     GO TO A099-INIT-AND-SCHEME-EX.
014200
014300 A010-FIND-LEN.
014400*    DUMMY BODY - THE COMPARISON THAT ENDS THE SCAN IS IN THE
014500*    UNTIL CLAUSE ABOVE, WK-N-IX IS LEFT POINTING AT THE LAST
014600*    NON-BLANK CHARACTER (OR ZERO IF THE WHOLE FIELD IS BLANK).
014700     CONTINUE.
014800 A019-FIND-LEN-EX.
014900     EXIT.
015000
015100*-----------------------------------------------------------------
015200 A099-INIT-AND-SCHEME-EX.
015300*-----------------------------------------------------------------
015400     EXIT.
015500
015600*-----------------------------------------------------------------
015700 B000-EXTRACT-HOST.
015800*-----------------------------------------------------------------
015900*    HOST RUNS FROM WK-N-HOST-START UP TO (NOT INCLUDING) THE
016000*    NEXT "/" OR ":" OR THE END OF THE TRIMMED URL.
016100*-----------------------------------------------------------------
016200     MOVE WK-N-LEN TO WK-N-HOST-END.
016300     MOVE "N" TO WK-C-HOST-END-FOUND.
016400
016500     PERFORM B010-SCAN-FOR-HOST-END THRU B019-SCAN-FOR-HOST-END-EX
016600        VARYING WK-N-IX FROM WK-N-HOST-START BY 1
016700        UNTIL WK-N-IX > WK-N-LEN
016800           OR WK-C-HOST-END-FOUND = "Y".
016900
017000     MOVE SPACES TO WK-C-HOST-AREA.
017100     IF WK-N-HOST-END >= WK-N-HOST-START
017200        COMPUTE WK-N-HOST-LEN =
017300           WK-N-HOST-END - WK-N-HOST-START + 1
017400        IF WK-N-HOST-LEN > 63
017500           MOVE 63 TO WK-N-HOST-LEN
017600        END-IF
017700        MOVE WK-C-LOCAL-URL(WK-N-HOST-START:WK-N-HOST-LEN)
017800           TO WK-C-HOST-AREA
017900     END-IF.
018000
018100*-----------------------------------------------------------------
018200 B099-EXTRACT-HOST-EX.
018300*-----------------------------------------------------------------
018400     EXIT.
018500
018600 B010-SCAN-FOR-HOST-END.
018700     IF WK-C-URL-CHAR(WK-N-IX) = "/" OR
018800        WK-C-URL-CHAR(WK-N-IX) = ":"
018900        COMPUTE WK-N-HOST-END = WK-N-IX - 1
019000        MOVE "Y" TO WK-C-HOST-END-FOUND
019100     END-IF.
019200 B019-SCAN-FOR-HOST-END-EX.
019300     EXIT.
019400
019500*-----------------------------------------------------------------
019600 C000-VALIDATE-HOST.
019700*-----------------------------------------------------------------
019800     IF WK-C-HOST-AREA = SPACES
019900        GO TO C099-VALIDATE-HOST-EX
020000     END-IF.
020100
020200     IF WK-C-HOST-AREA(1:9) = "localhost"
020300        AND WK-C-HOST-AREA(10:54) = SPACES
020400        MOVE "Y" TO WK-C-HOST-OK
020500        GO TO C099-VALIDATE-HOST-EX
020600     END-IF.
020700
020800     PERFORM C100-TEST-DOTTED-QUAD
020900        THRU C199-TEST-DOTTED-QUAD-EX.
021000     IF WK-C-HOST-IS-IP = "Y"
021100        MOVE "Y" TO WK-C-HOST-OK
021200        GO TO C099-VALIDATE-HOST-EX
021300     END-IF.
021400
021500     PERFORM C200-TEST-DOMAIN-TLD
021600        THRU C299-TEST-DOMAIN-TLD-EX.
021700
021800*-----------------------------------------------------------------
021900 C099-VALIDATE-HOST-EX.
022000*-----------------------------------------------------------------
022100     EXIT.
022200
022300*-----------------------------------------------------------------
022400 C100-TEST-DOTTED-QUAD.
022500*-----------------------------------------------------------------
022600*    ACCEPT 4 GROUPS OF 1-3 DIGITS SEPARATED BY DOTS AND NOTHING
022700*    ELSE - A LOOSE DOTTED-QUAD TEST, NOT A FULL RANGE CHECK.
022800*-----------------------------------------------------------------
022900     MOVE ZERO TO WK-N-DOT-CNT.
023000     MOVE "Y" TO WK-C-ALL-DIGITS.
023100     MOVE 1 TO WK-N-IX.
023200
023300     PERFORM C110-SCAN-QUAD-CHAR THRU C119-SCAN-QUAD-CHAR-EX
023400        VARYING WK-N-IX FROM 1 BY 1 UNTIL WK-N-IX > 63.
023500
023600     IF WK-N-DOT-CNT = 3 AND WK-C-ALL-DIGITS = "Y"
023700        MOVE "Y" TO WK-C-HOST-IS-IP
023800     ELSE
023900        MOVE "N" TO WK-C-HOST-IS-IP
024000     END-IF.
024100
024200*-----------------------------------------------------------------
024300 C199-TEST-DOTTED-QUAD-EX.
024400*-----------------------------------------------------------------
024500     EXIT.
024600
024700 C110-SCAN-QUAD-CHAR.
024800     IF WK-C-HOST-CHAR(WK-N-IX) = "."
024900        ADD 1 TO WK-N-DOT-CNT
025000     ELSE
025100        IF WK-C-HOST-CHAR(WK-N-IX) NOT NUMERIC
025200           AND WK-C-HOST-CHAR(WK-N-IX) NOT = SPACE
025300           MOVE "N" TO WK-C-ALL-DIGITS
025400        END-IF
025500     END-IF.
025600 C119-SCAN-QUAD-CHAR-EX.
025700     EXIT.
025800
025900*-----------------------------------------------------------------
026000 C200-TEST-DOMAIN-TLD.
026100*-----------------------------------------------------------------
026200*    LOOK FOR THE LAST DOT IN THE HOST - EVERYTHING AFTER IT
026300*    MUST BE 2-6 LETTERS TO PASS AS A TLD.
026400*-----------------------------------------------------------------
026500     MOVE ZERO TO WK-N-DOT-POS.
026600     PERFORM C210-SCAN-FOR-LAST-DOT THRU C219-SCAN-FOR-LAST-DOT-EX
026700        VARYING WK-N-IX FROM 1 BY 1 UNTIL WK-N-IX > 63.
026800
026900     IF WK-N-DOT-POS = ZERO OR WK-N-DOT-POS = 1
027000        GO TO C299-TEST-DOMAIN-TLD-EX
027100     END-IF.
027200
027300     MOVE ZERO TO WK-N-TLD-LEN.
027400     MOVE "Y" TO WK-C-ALL-ALPHA.
027500     PERFORM C220-SCAN-TLD-CHAR THRU C229-SCAN-TLD-CHAR-EX
027600        VARYING WK-N-IX FROM WK-N-DOT-POS + 1 BY 1
027700        UNTIL WK-N-IX > 63.
027800
027900     IF WK-N-TLD-LEN >= 2 AND WK-N-TLD-LEN <= 6
028000        AND WK-C-ALL-ALPHA = "Y"
028100        MOVE "Y" TO WK-C-HOST-OK
028200     END-IF.
028300
028400*-----------------------------------------------------------------
028500 C299-TEST-DOMAIN-TLD-EX.
028600*-----------------------------------------------------------------
028700     EXIT.
028800
028900 C210-SCAN-FOR-LAST-DOT.
029000     IF WK-C-HOST-CHAR(WK-N-IX) = "."
029100        MOVE WK-N-IX TO WK-N-DOT-POS
029200     END-IF.
029300 C219-SCAN-FOR-LAST-DOT-EX.
029400     EXIT.
029500
029600 C220-SCAN-TLD-CHAR.
029700     IF WK-C-HOST-CHAR(WK-N-IX) NOT = SPACE
029800        ADD 1 TO WK-N-TLD-LEN
029900        IF WK-C-HOST-CHAR(WK-N-IX) < "A"
030000           OR WK-C-HOST-CHAR(WK-N-IX) > "z"
030100           MOVE "N" TO WK-C-ALL-ALPHA
030200        END-IF
030300     END-IF.
030400 C229-SCAN-TLD-CHAR-EX.
030500     EXIT.
030600
030700*-----------------------------------------------------------------
030800 D000-SET-RESULT.
030900*-----------------------------------------------------------------
031000     IF WK-C-SCHEME-OK = "Y" AND WK-C-HOST-OK = "Y"
031100        SET WK-C-VURL-IS-VALID TO TRUE
031200     ELSE
031300        SET WK-C-VURL-IS-INVALID TO TRUE
031400     END-IF.
031500
031600*-----------------------------------------------------------------
031700 D099-SET-RESULT-EX.
031800*-----------------------------------------------------------------
031900     EXIT.
032000
032100******************************************************************
032200*************** END OF PROGRAM SOURCE - CVRVURL ****************
032300******************************************************************
