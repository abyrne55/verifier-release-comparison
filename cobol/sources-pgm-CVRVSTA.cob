000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CVRVSTA.
000500 AUTHOR.         R BODEN.
000600 INSTALLATION.   VERIFIER RELEASE COMPARE BATCH.
000700 DATE-WRITTEN.   25 JUL 1979.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DECODE A LIFECYCLE
001200*               STATE NAME OR AN IN-FLIGHT CHECK STATE NAME
001300*               AGAINST THE FIXED LIST OF RECOGNISED VALUES AND
001400*               RETURN THE LIFECYCLE STATE'S ORDINAL.  MATCH IS
001500*               CASE-INSENSITIVE.  MODE "L" = LIFECYCLE STATE,
001600*               MODE "I" = IN-FLIGHT CHECK STATE.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* TAG    DEV     DATE        DESCRIPTION
002200*-----------------------------------------------------------------
002300* CVR007 - RBODEN  - 25/07/1979 - VERIFIER RELEASE COMPARE BATCH
002400*                    - REQ #RQ-4471 - INITIAL VERSION, LIFECYCLE
002500*                      STATES ONLY.
002600* CVR015 - LWEAVER  - 09/22/1981 - REQ #RQ-5108
002700*                    - ADD MODE "I" FOR THE IN-FLIGHT CHECK
002800*                      STATES (pending/running/passed/failed).
002900* CVR036 - MPATEL   - 04/04/2000 - REQ #RQ-5735
003000*                    - MILLENNIUM SWEEP - REVIEWED THE LFC/IFL TABLE
003100*                      COMPARES AND THE UPPER-TEXT REDEFINES VIEWS,
003200*                      NO CENTURY OR CASE-FOLDING DEFECT FOUND HERE,
003300*                      LOGGED FOR THE AUDIT TRAIL.
003400*-----------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000
005100*************************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                  PIC X(24) VALUE
005500        "** PROGRAM CVRVSTA   **".
005600
005700 01  WK-C-UPPER-TEXT             PIC X(15).
005800 01  WK-C-UPPER-TEXT-TAB REDEFINES WK-C-UPPER-TEXT.
005900     05  WK-C-UPPER-CHAR         PIC X OCCURS 15 TIMES.
006000
006100* ---------------- LIFECYCLE STATE TABLE (11 ENTRIES) -----------*
006200 01  WK-C-LFC-TAB.
006300     05  FILLER PIC X(17) VALUE "WAITING       000".
006400     05  FILLER PIC X(17) VALUE "PENDING       001".
006500     05  FILLER PIC X(17) VALUE "VALIDATING    002".
006600     05  FILLER PIC X(17) VALUE "INSTALLING    003".
006700     05  FILLER PIC X(17) VALUE "READY         004".
006800     05  FILLER PIC X(17) VALUE "ERROR         005".
006900     05  FILLER PIC X(17) VALUE "UNINSTALLING  006".
007000     05  FILLER PIC X(17) VALUE "POWERING_DOWN 007".
007100     05  FILLER PIC X(17) VALUE "HIBERNATING   008".
007200     05  FILLER PIC X(17) VALUE "RESUMING      009".
007300     05  FILLER PIC X(17) VALUE "UNKNOWN       100".
007400 01  WK-C-LFC-R REDEFINES WK-C-LFC-TAB.
007500     05  WK-C-LFC-ENTRY OCCURS 11 TIMES.
007600         10  WK-C-LFC-NAME       PIC X(14).
007700         10  WK-C-LFC-ORD        PIC 9(03).
007800
007900* ---------------- IN-FLIGHT STATE TABLE (4 ENTRIES) -------------*
008000 01  WK-C-IFL-TAB.
008100     05  FILLER PIC X(14) VALUE "PENDING       ".
008200     05  FILLER PIC X(14) VALUE "RUNNING       ".
008300     05  FILLER PIC X(14) VALUE "PASSED        ".
008400     05  FILLER PIC X(14) VALUE "FAILED        ".
008500 01  WK-C-IFL-R REDEFINES WK-C-IFL-TAB.
008600     05  WK-C-IFL-ENTRY          PIC X(14) OCCURS 4 TIMES.
008700
008800 01  WK-N-WORK-AREA.
008900     05  WK-N-TAB-IX             PIC 9(02) COMP.
009000
009100 01  WK-C-WORK-AREA.
009200     05  WK-C-MATCH-FOUND        PIC X VALUE "N".
009300
009400 LINKAGE SECTION.
009500*****************
009600        COPY CVRVSTA.
009700
009800        EJECT
009900****************************************
010000 PROCEDURE DIVISION USING WK-C-VSTA-RECORD.
010100****************************************
010200 MAIN-MODULE.
010300     PERFORM A000-UPCASE-INPUT
010400        THRU A099-UPCASE-INPUT-EX.
010500     IF WK-C-VSTA-LIFECYCLE
010600        PERFORM B000-MATCH-LIFECYCLE
010700           THRU B099-MATCH-LIFECYCLE-EX
010800     ELSE
010900        PERFORM C000-MATCH-INFLIGHT
011000           THRU C099-MATCH-INFLIGHT-EX
011100     END-IF.
011200 GOBACK.
011300
011400*-----------------------------------------------------------------
011500 A000-UPCASE-INPUT.
011600*-----------------------------------------------------------------
011700     MOVE WK-C-VSTA-TEXT TO WK-C-UPPER-TEXT.
011800     INSPECT WK-C-UPPER-TEXT CONVERTING
011900        "abcdefghijklmnopqrstuvwxyz"
012000     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012100     MOVE SPACES     TO WK-C-VSTA-CODE.
012200     MOVE ZERO       TO WK-C-VSTA-ORDINAL.
012300     MOVE "N"        TO WK-C-VSTA-VALID.
012400
012500*-----------------------------------------------------------------
012600 A099-UPCASE-INPUT-EX.
012700*-----------------------------------------------------------------
012800     EXIT.
012900
013000*-----------------------------------------------------------------
013100 B000-MATCH-LIFECYCLE.
013200*-----------------------------------------------------------------
013300     IF WK-C-UPPER-TEXT = SPACES
013400        GO TO B099-MATCH-LIFECYCLE-EX
013500     END-IF.
013600
013700     MOVE "N" TO WK-C-MATCH-FOUND.
013800     PERFORM B100-COMPARE-LFC-ENTRY THRU B199-COMPARE-LFC-ENTRY-EX
013900        VARYING WK-N-TAB-IX FROM 1 BY 1
014000        UNTIL WK-N-TAB-IX > 11
014100           OR WK-C-MATCH-FOUND = "Y".
014200
014300*-----------------------------------------------------------------
014400 B099-MATCH-LIFECYCLE-EX.
014500*-----------------------------------------------------------------
014600     EXIT.
014700
014800 B100-COMPARE-LFC-ENTRY.
014900     IF WK-C-LFC-NAME(WK-N-TAB-IX) = WK-C-UPPER-TEXT
015000        MOVE WK-C-LFC-NAME(WK-N-TAB-IX) TO WK-C-VSTA-CODE
015100        MOVE WK-C-LFC-ORD(WK-N-TAB-IX)  TO WK-C-VSTA-ORDINAL
015200        SET WK-C-VSTA-IS-VALID TO TRUE
015300        MOVE "Y" TO WK-C-MATCH-FOUND
015400     END-IF.
015500 B199-COMPARE-LFC-ENTRY-EX.
015600     EXIT.
015700
015800*-----------------------------------------------------------------
015900 C000-MATCH-INFLIGHT.
016000*-----------------------------------------------------------------
016100     IF WK-C-UPPER-TEXT = SPACES
016200        GO TO C099-MATCH-INFLIGHT-EX
016300     END-IF.
016400
016500     MOVE "N" TO WK-C-MATCH-FOUND.
016600     PERFORM C100-COMPARE-IFL-ENTRY THRU C199-COMPARE-IFL-ENTRY-EX
016700        VARYING WK-N-TAB-IX FROM 1 BY 1
016800        UNTIL WK-N-TAB-IX > 4
016900           OR WK-C-MATCH-FOUND = "Y".
017000
017100*-----------------------------------------------------------------
017200 C099-MATCH-INFLIGHT-EX.
017300*-----------------------------------------------------------------
017400     EXIT.
017500
017600 C100-COMPARE-IFL-ENTRY.
017700     IF WK-C-IFL-ENTRY(WK-N-TAB-IX)(1:14) =
017800        WK-C-UPPER-TEXT(1:14)
017900        MOVE WK-C-IFL-ENTRY(WK-N-TAB-IX) TO WK-C-VSTA-CODE
018000        SET WK-C-VSTA-IS-VALID TO TRUE
018100        MOVE "Y" TO WK-C-MATCH-FOUND
018200     END-IF.
018300 C199-COMPARE-IFL-ENTRY-EX.
018400     EXIT.
018500
018600******************************************************************
018700*************** END OF PROGRAM SOURCE - CVRVSTA ****************
018800******************************************************************
