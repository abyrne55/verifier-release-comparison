000100* CVRCFG.cpybk
000200*****************************************************************
000300* COMPILE-TIME CONFIGURATION - FORCE-FAILURE / IGNORED EGRESS
000400* ENDPOINTS AND TABLE-CAPACITY LIMITS.  THESE ARE HOUSE-KEPT
000500* LITERALS, NOT READ FROM A FILE - THE TEST TEAM SUPPLIES A NEW
000600* COPY OF THIS MEMBER AND ASKS FOR A RECOMPILE WHEN THE VERIFIER
000700* SUITE ADDS A DELIBERATE-BLOCK ENDPOINT.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* CVR006 22/07/1979 RBODEN   - INITIAL VERSION, 4 FORCE-FAIL EPS
001200* CVR019 11/06/1981 LWEAVER  REQ #RQ-5240
001300*        - ADD QUAY.INTERNAL.EXAMPLE.COM:443 (DELIBERATE BLOCK
001400*          ADDED FOR THE PROXY-BYPASS TEST CASE)
001500* CVR033 07/03/2000 MPATEL   - REQ #RQ-5735
001600*        - MILLENNIUM SWEEP - REVIEWED THE FORCE-FAIL/
001700*          IGNORE TABLES AND CVR-MAX-CLUSTERS, NO CHANGE
001800*          REQUIRED, LOGGED FOR THE AUDIT TRAIL.
001900*****************************************************************
002000
002100 01  CVR-MAX-CLUSTERS            PIC 9(05) COMP-3 VALUE 2000.
002200
002300 01  CVR-FORCE-FAIL-CNT          PIC 9(02) COMP-3 VALUE 5.
002400 01  CVR-FORCE-FAIL-TAB.
002500     05  FILLER PIC X(24) VALUE "svc-egress.example.com:".
002600     05  FILLER PIC X(24) VALUE "444                     ".
002700     05  FILLER PIC X(24) VALUE "quay.internal.example.co".
002800     05  FILLER PIC X(24) VALUE "m:443                   ".
002900     05  FILLER PIC X(24) VALUE "telemetry.example.com:44".
003000     05  FILLER PIC X(24) VALUE "3                       ".
003100     05  FILLER PIC X(24) VALUE "sso.example.com:443     ".
003200     05  FILLER PIC X(24) VALUE "                        ".
003300     05  FILLER PIC X(24) VALUE "console.example.com:443 ".
003400     05  FILLER PIC X(24) VALUE "                        ".
003500 01  CVR-FORCE-FAIL-R REDEFINES CVR-FORCE-FAIL-TAB.
003600     05  CVR-FORCE-FAIL-EP       PIC X(48) OCCURS 5 TIMES.
003700
003800 01  CVR-IGNORE-EP-CNT           PIC 9(02) COMP-3 VALUE 2.
003900 01  CVR-IGNORE-EP-TAB.
004000     05  FILLER PIC X(24) VALUE "localhost:8080          ".
004100     05  FILLER PIC X(24) VALUE "                        ".
004200     05  FILLER PIC X(24) VALUE "169.254.169.254:80      ".
004300     05  FILLER PIC X(24) VALUE "                        ".
004400 01  CVR-IGNORE-EP-R REDEFINES CVR-IGNORE-EP-TAB.
004500     05  CVR-IGNORE-EP           PIC X(48) OCCURS 2 TIMES.
