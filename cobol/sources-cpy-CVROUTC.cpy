000100* CVROUTC.cpybk - LINKAGE PARAMETER RECORD FOR CVROUTC
000200*****************************************************************
000300* WK-C-OUTC-CLUSTER CARRIES THE MERGED CLUSTER'S REACHED-STATES,
000400* INFLIGHT LIST AND EGRESS/ERROR SETS IN (SAME SHAPE AS CVRMSTR,
000500* RENAMED VIA REPLACING).  WK-C-OUTC-CODE COMES BACK OUT.
000600*****************************************************************
000700 01  WK-C-OUTC-RECORD.
000800     05  WK-C-OUTC-CLUSTER.
000900         COPY CVRMSTR REPLACING ==CVRM-== BY ==OUC-==.
001000     05  WK-C-OUTC-OUTPUT.
001100         10  WK-C-OUTC-CODE          PIC XX.
