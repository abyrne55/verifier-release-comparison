000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CVRMERGE.
000500 AUTHOR.         R BODEN.
000600 INSTALLATION.   VERIFIER RELEASE COMPARE BATCH.
000700 DATE-WRITTEN.   05 AUG 1979.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE CALLED RECORD-MERGE ENGINE.  GIVEN
001200*               TWO SNAPSHOTS OF THE SAME CLUSTER (CANDIDATE-A,
001300*               THE INCOMING SNAPSHOT, AND CANDIDATE-B, THE
001400*               STORED CLUSTER-TABLE ENTRY), IT DECIDES WHICH
001500*               ONE SURVIVES, UNIONS THEIR REACHED-LIFECYCLE-
001600*               STATE FLAGS, AND FLAGS A CLUSTER AS SUSPECTED
001700*               DELETED WHEN THE NEWER SNAPSHOT IS INCOMPLETE
001800*               BUT THE OLDER ONE IS NOT.  CVRBATCH CALLS THIS
001900*               ROUTINE ONCE PER ACCEPTED SNAPSHOT WHEN A TABLE
002000*               ENTRY FOR THE CID ALREADY EXISTS.
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* TAG    DEV     DATE        DESCRIPTION
002600*-----------------------------------------------------------------
002700* CVR006 - RBODEN  - 05/08/1979 - VERIFIER RELEASE COMPARE BATCH
002800*                    - REQ #RQ-4471 - INITIAL VERSION.
002900* CVR019 - LWEAVER  - 30/06/1981 - REQ #RQ-5240
003000*                    - SUSPECT-DELETED WAS NOT ADVANCING THE
003100*                      SURVIVING RECORD'S TIMESTAMP TO THE
003200*                      NEWER (INCOMPLETE) SNAPSHOT'S TIMESTAMP -
003300*                      NEXT COMPARE AGAINST THIS CLUSTER WAS
003400*                      USING A STALE TIMESTAMP.  FIXED.
003500* CVR040 - MPATEL   - 16/05/2000 - REQ #RQ-5735
003600*                    - MILLENNIUM SWEEP - THE A-/B-/O-STATES-TAB AND
003700*                      THE THREE CVRMSTR REACHED-TAB REDEFINES VIEWS
003800*                      CARRY NO DATE FIELDS, NO CHANGE REQUIRED,
003900*                      LOGGED FOR THE AUDIT TRAIL.
004000* CVR044 - MPATEL   - 03/08/2000 - REQ #RQ-5811
004100*                    - ADD A CENTURY SANITY CHECK ON CANDIDATE-A'S
004200*                      TIMESTAMP (SAME IDEA AS CVRXPARM'S A050) AND
004300*                      AN ALL-STATES-BLANK CHECK ON THE UNIONED
004400*                      RESULT - BOTH LOG A WARNING ONLY, MERGE
004500*                      LOGIC ITSELF IS UNCHANGED.
004600*-----------------------------------------------------------------
004700*
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                  PIC X(24) VALUE
006700        "** PROGRAM CVRMERGE  **".
006800
006900 01  WK-C-WORK-AREA.
007000     05  WK-C-A-INCOMPLETE       PIC X VALUE "N".
007100         88  WK-C-A-IS-INCOMPLETE    VALUE "Y".
007200     05  WK-C-B-INCOMPLETE       PIC X VALUE "N".
007300         88  WK-C-B-IS-INCOMPLETE    VALUE "Y".
007400     05  WK-C-A-IS-GREATER       PIC X VALUE "N".
007500         88  WK-C-A-WINS             VALUE "Y".
007600     05  WK-C-GREATER-INCOMPLETE PIC X VALUE "N".
007700         88  WK-C-GTR-IS-INCOMPLETE  VALUE "Y".
007800     05  WK-C-LESSER-INCOMPLETE  PIC X VALUE "N".
007900         88  WK-C-LSR-IS-INCOMPLETE  VALUE "Y".
008000 01  WK-C-WORK-AREA-TAB REDEFINES WK-C-WORK-AREA.
008100     05  WK-C-WORK-FLAG          PIC X OCCURS 5 TIMES.
008200
008300 01  WK-N-WORK-AREA.
008400     05  WK-N-STATE-IX           PIC 9(02) COMP.
008500
008600* ---------------- CENTURY-SANITY SCRATCH VIEW --------------------*
008700 01  WK-C-TIMESTAMP-SCRATCH      PIC X(20).
008800 01  WK-C-TIMESTAMP-CCYY REDEFINES WK-C-TIMESTAMP-SCRATCH.
008900     05  WK-C-TS-CENTURY         PIC XX.
009000     05  FILLER                  PIC X(18).
009100* ---------------- POINTER-STYLE REACHED-STATE TABLE -------------*
009200* REDEFINES THE 11 ONE-CHAR REACHED FLAGS OF EACH SIDE AS A
009300* SUBSCRIPTABLE TABLE SO THE UNION LOOP CAN RUN OVER ALL 11 IN
009400* ONE PERFORM VARYING RATHER THAN 11 SEPARATE IF STATEMENTS.
009500 01  WK-C-A-STATES-TAB.
009600     05  WK-C-A-STATE-FLAG       PIC X OCCURS 11 TIMES.
009700 01  WK-C-B-STATES-TAB.
009800     05  WK-C-B-STATE-FLAG       PIC X OCCURS 11 TIMES.
009900 01  WK-C-O-STATES-TAB.
010000     05  WK-C-O-STATE-FLAG       PIC X OCCURS 11 TIMES.
010100 01  WK-C-O-STATES-STRING REDEFINES WK-C-O-STATES-TAB
010200                                    PIC X(11).
010300
010400 LINKAGE SECTION.
010500*****************
010600        COPY CVRMERGE.
010700
010800        EJECT
010900****************************************
011000 PROCEDURE DIVISION USING WK-C-MERGE-RECORD.
011100****************************************
011200 MAIN-MODULE.
011300     MOVE SPACES TO WK-C-MERGE-ERROR-CD.
011400     IF MGA-CID NOT = MGB-CID
011500        MOVE "CVR0910" TO WK-C-MERGE-ERROR-CD
011600        GO TO END-PROGRAM
011700     END-IF.
011800
011900     PERFORM A050-CHECK-CENTURY THRU A059-CHECK-CENTURY-EX.
012000     PERFORM A000-TEST-INCOMPLETE THRU A099-TEST-INCOMPLETE-EX.
012100     PERFORM B000-COMPARE-RECORDS THRU B099-COMPARE-RECORDS-EX.
012200     PERFORM C000-MERGE-RECORDS THRU C099-MERGE-RECORDS-EX.
012300     PERFORM D900-CHECK-ALL-STATES-BLANK
012400        THRU D999-CHECK-ALL-STATES-BLANK-EX.
012500 END-PROGRAM.
012600     GOBACK.
012700
012800*-----------------------------------------------------------------
012900 A000-TEST-INCOMPLETE.
013000*-----------------------------------------------------------------
013100*    A RECORD IS INCOMPLETE WHEN CNAME, OCM-STATE AND THE
013200*    IN-FLIGHT LIST ARE ALL ABSENT.
013300     MOVE "N" TO WK-C-A-INCOMPLETE.
013400     IF MGA-CNAME = SPACES AND MGA-OCM-STATE = SPACES
013500        AND MGA-INFLIGHT-CNT = ZERO
013600        MOVE "Y" TO WK-C-A-INCOMPLETE
013700     END-IF.
013800
013900     MOVE "N" TO WK-C-B-INCOMPLETE.
014000     IF MGB-CNAME = SPACES AND MGB-OCM-STATE = SPACES
014100        AND MGB-INFLIGHT-CNT = ZERO
014200        MOVE "Y" TO WK-C-B-INCOMPLETE
014300     END-IF.
014400
014500*-----------------------------------------------------------------
014600 A099-TEST-INCOMPLETE-EX.
014700*-----------------------------------------------------------------
014800     EXIT.
014900
015000*-----------------------------------------------------------------
015100*    CVR044 - CANDIDATE-A'S TIMESTAMP IS EXPECTED TO CARRY A
015200*    FULL 4-DIGIT CENTURY-AND-YEAR.  SANITY CHECK ONLY - THE
015300*    COMPARE ITSELF IN B000 IS A STRAIGHT ALPHANUMERIC COMPARE.
015400*-----------------------------------------------------------------
015500 A050-CHECK-CENTURY.
015600     MOVE MGA-TIMESTAMP TO WK-C-TIMESTAMP-SCRATCH.
015700     IF WK-C-TS-CENTURY NOT = "19"
015800        AND WK-C-TS-CENTURY NOT = "20"
015900        DISPLAY "CVRMERGE - WARNING - CANDIDATE-A CENTURY LOOKS "
016000                "SUSPECT"
016100     END-IF.
016200 A059-CHECK-CENTURY-EX.
016300     EXIT.
016400
016500*-----------------------------------------------------------------
016600 B000-COMPARE-RECORDS.
016700*-----------------------------------------------------------------
016800*    A IS "GREATER" WHEN A.TIMESTAMP > B.TIMESTAMP, OR THE
016900*    TIMESTAMPS TIE AND A'S LIFECYCLE ORDINAL IS HIGHER.
017000     MOVE "N" TO WK-C-A-IS-GREATER.
017100     IF MGA-TIMESTAMP > MGB-TIMESTAMP
017200        MOVE "Y" TO WK-C-A-IS-GREATER
017300     ELSE
017400        IF MGA-TIMESTAMP = MGB-TIMESTAMP
017500           AND MGA-OCM-STATE-ORD > MGB-OCM-STATE-ORD
017600           MOVE "Y" TO WK-C-A-IS-GREATER
017700        END-IF
017800     END-IF.
017900
018000*-----------------------------------------------------------------
018100 B099-COMPARE-RECORDS-EX.
018200*-----------------------------------------------------------------
018300     EXIT.
018400
018500*-----------------------------------------------------------------
018600 C000-MERGE-RECORDS.
018700*-----------------------------------------------------------------
018800     IF WK-C-A-WINS
018900        MOVE WK-C-A-INCOMPLETE TO WK-C-GREATER-INCOMPLETE
019000        MOVE WK-C-B-INCOMPLETE TO WK-C-LESSER-INCOMPLETE
019100     ELSE
019200        MOVE WK-C-B-INCOMPLETE TO WK-C-GREATER-INCOMPLETE
019300        MOVE WK-C-A-INCOMPLETE TO WK-C-LESSER-INCOMPLETE
019400     END-IF.
019500
019600     IF WK-C-GTR-IS-INCOMPLETE AND NOT WK-C-LSR-IS-INCOMPLETE
019700        PERFORM C100-KEEP-LESSER-SUSPECT
019800           THRU C199-KEEP-LESSER-SUSPECT-EX
019900     ELSE
020000        PERFORM C200-KEEP-GREATER
020100           THRU C299-KEEP-GREATER-EX
020200     END-IF.
020300
020400*-----------------------------------------------------------------
020500 C099-MERGE-RECORDS-EX.
020600*-----------------------------------------------------------------
020700     EXIT.
020800
020900 C100-KEEP-LESSER-SUSPECT.
021000     IF WK-C-A-WINS
021100        MOVE MGB-CID              TO MGO-CID
021200        MOVE MGB-CNAME            TO MGO-CNAME
021300        MOVE MGA-TIMESTAMP        TO MGO-TIMESTAMP
021400        MOVE MGB-OCM-STATE        TO MGO-OCM-STATE
021500        MOVE MGB-OCM-STATE-ORD    TO MGO-OCM-STATE-ORD
021600        MOVE MGB-INFLIGHT-CNT     TO MGO-INFLIGHT-CNT
021700        MOVE MGB-INFLIGHT-TAB     TO MGO-INFLIGHT-TAB
021800        MOVE MGA-REACHED-STATES   TO WK-C-A-STATES-TAB
021900        MOVE MGB-REACHED-STATES   TO WK-C-B-STATES-TAB
022000     ELSE
022100        MOVE MGA-CID              TO MGO-CID
022200        MOVE MGA-CNAME            TO MGO-CNAME
022300        MOVE MGB-TIMESTAMP        TO MGO-TIMESTAMP
022400        MOVE MGA-OCM-STATE        TO MGO-OCM-STATE
022500        MOVE MGA-OCM-STATE-ORD    TO MGO-OCM-STATE-ORD
022600        MOVE MGA-INFLIGHT-CNT     TO MGO-INFLIGHT-CNT
022700        MOVE MGA-INFLIGHT-TAB     TO MGO-INFLIGHT-TAB
022800        MOVE MGA-REACHED-STATES   TO WK-C-A-STATES-TAB
022900        MOVE MGB-REACHED-STATES   TO WK-C-B-STATES-TAB
023000     END-IF.
023100     SET MGO-IS-SUSPECT-DELETED TO TRUE.
023200     PERFORM D000-UNION-REACHED-STATES
023300        THRU D099-UNION-REACHED-STATES-EX.
023400 C199-KEEP-LESSER-SUSPECT-EX.
023500     EXIT.
023600
023700 C200-KEEP-GREATER.
023800     IF WK-C-A-WINS
023900        MOVE MGA-CID              TO MGO-CID
024000        MOVE MGA-CNAME            TO MGO-CNAME
024100        MOVE MGA-TIMESTAMP        TO MGO-TIMESTAMP
024200        MOVE MGA-OCM-STATE        TO MGO-OCM-STATE
024300        MOVE MGA-OCM-STATE-ORD    TO MGO-OCM-STATE-ORD
024400        MOVE MGA-INFLIGHT-CNT     TO MGO-INFLIGHT-CNT
024500        MOVE MGA-INFLIGHT-TAB     TO MGO-INFLIGHT-TAB
024600     ELSE
024700        MOVE MGB-CID              TO MGO-CID
024800        MOVE MGB-CNAME            TO MGO-CNAME
024900        MOVE MGB-TIMESTAMP        TO MGO-TIMESTAMP
025000        MOVE MGB-OCM-STATE        TO MGO-OCM-STATE
025100        MOVE MGB-OCM-STATE-ORD    TO MGO-OCM-STATE-ORD
025200        MOVE MGB-INFLIGHT-CNT     TO MGO-INFLIGHT-CNT
025300        MOVE MGB-INFLIGHT-TAB     TO MGO-INFLIGHT-TAB
025400     END-IF.
025500     MOVE "N" TO MGO-SUSPECT-DELETED.
025600     MOVE MGA-REACHED-STATES   TO WK-C-A-STATES-TAB.
025700     MOVE MGB-REACHED-STATES   TO WK-C-B-STATES-TAB.
025800     PERFORM D000-UNION-REACHED-STATES
025900        THRU D099-UNION-REACHED-STATES-EX.
026000 C299-KEEP-GREATER-EX.
026100     EXIT.
026200
026300*-----------------------------------------------------------------
026400 D000-UNION-REACHED-STATES.
026500*-----------------------------------------------------------------
026600     PERFORM D100-UNION-ONE-STATE THRU D199-UNION-ONE-STATE-EX
026700        VARYING WK-N-STATE-IX FROM 1 BY 1
026800        UNTIL WK-N-STATE-IX > 11.
026900     MOVE WK-C-O-STATES-TAB TO MGO-REACHED-STATES.
027000
027100*-----------------------------------------------------------------
027200 D099-UNION-REACHED-STATES-EX.
027300*-----------------------------------------------------------------
027400     EXIT.
027500
027600 D100-UNION-ONE-STATE.
027700     IF WK-C-A-STATE-FLAG(WK-N-STATE-IX) = "Y"
027800        OR WK-C-B-STATE-FLAG(WK-N-STATE-IX) = "Y"
027900        MOVE "Y" TO WK-C-O-STATE-FLAG(WK-N-STATE-IX)
028000     ELSE
028100        MOVE "N" TO WK-C-O-STATE-FLAG(WK-N-STATE-IX)
028200     END-IF.
028300 D199-UNION-ONE-STATE-EX.
028400     EXIT.
028500
028600*-----------------------------------------------------------------
028700*    CVR044 - IF THE UNIONED REACHED-STATES CAME BACK ALL "N"
028800*    THE SURVIVING RECORD NEVER REACHED EVEN "STARTED" ON
028900*    EITHER SIDE - WORTH A LOG LINE FOR CVRBATCH TO PICK UP.
029000*-----------------------------------------------------------------
029100 D900-CHECK-ALL-STATES-BLANK.
029200     IF WK-C-O-STATES-STRING = "NNNNNNNNNNN"
029300        DISPLAY "CVRMERGE - WARNING - CID " MGO-CID
029400                " REACHED NO LIFECYCLE STATE ON EITHER SIDE"
029500     END-IF.
029600 D999-CHECK-ALL-STATES-BLANK-EX.
029700     EXIT.
029800
029900******************************************************************
030000*************** END OF PROGRAM SOURCE - CVRMERGE ***************
030100******************************************************************
