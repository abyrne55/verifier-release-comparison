000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CVROUTC.
000500 AUTHOR.         R BODEN.
000600 INSTALLATION.   VERIFIER RELEASE COMPARE BATCH.
000700 DATE-WRITTEN.   12 AUG 1979.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE CALLED OUTCOME CLASSIFIER.  GIVEN A
001200*               FULLY MERGED CLUSTER-TABLE ENTRY (REACHED-STATES,
001300*               IN-FLIGHT LIST, AND THE EGRESS-ENDPOINT/ERROR SETS
001400*               ATTACHED FROM THE LOG-DETAIL FILE), IT RETURNS THE
001500*               TWO-CHARACTER OUTCOME CODE - TN/TP/FN/FP/ER, OR
001600*               SPACES WHEN THE RECORD CANNOT BE CLASSIFIED.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* TAG    DEV     DATE        DESCRIPTION
002200*-----------------------------------------------------------------
002300* CVR008 - RBODEN  - 12/08/1979 - VERIFIER RELEASE COMPARE BATCH
002400*                    - REQ #RQ-4471 - INITIAL VERSION.
002500* CVR020 - LWEAVER  - 06/07/1981 - REQ #RQ-5240
002600*                    - APPARENT-FALSE-POSITIVE BRANCH NOW CALLS
002700*                      CVRFPFR AGAINST EVERY BLOCKED ENDPOINT ON
002800*                      THE CLUSTER, NOT JUST THE FIRST ONE - A
002900*                      CLUSTER CAN HAVE MORE THAN ONE BLOCKED
003000*                      ENDPOINT AND ONLY ONE OF THEM MAY BE A
003100*                      DELIBERATE TEST FAILURE.
003200* CVR037 - MPATEL   - 18/04/2000 - REQ #RQ-5735
003300*                    - ADDED WK-C-WORK-AREA-TAB AND WK-C-EGRESS-SCAN
003400*                      REDEFINES SCRATCH VIEWS AHEAD OF THE LOOKBACK
003500*                      FILE AUDIT.  ROUTED THE FORCE-FAIL ENDPOINT
003600*                      COMPARE THROUGH WK-C-EGRESS-SCAN.  NO CHANGE
003700*                      TO THE CLASSIFICATION LOGIC ITSELF - VERIFIED
003800*                      AGAINST CVRVSNP'S CVR038 IN-FLIGHT NORMALIZE
003900*                      FIX SINCE THIS ROUTINE CONSUMES THAT LIST.
004000* CVR045 - MPATEL   - 10/08/2000 - REQ #RQ-5811
004100*                    - A BLANK CID WAS REACHING C000 AND COMING
004200*                      BACK CLASSIFIED LIKE A NORMAL CLUSTER -
004300*                      ADD WK-C-CID-SCAN AND A050 TO CATCH IT
004400*                      AND FORCE UNCLASSIFIABLE INSTEAD.
004500*-----------------------------------------------------------------
004600*
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-AS400.
005100 OBJECT-COMPUTER. IBM-AS400.
005200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                  PIC X(24) VALUE
006600        "** PROGRAM CVROUTC   **".
006700
006800* ------------------ CALLED-ROUTINE PARAMETER AREA --------------*
006900        COPY CVRFPFR.
007000
007100 01  WK-C-WORK-AREA.
007200     05  WK-C-READY-REACHED      PIC X VALUE "N".
007300         88  WK-C-IS-READY-REACHED   VALUE "Y".
007400     05  WK-C-PASSED-INFLIGHT    PIC X VALUE "N".
007500         88  WK-C-IS-PASSED-INFLIGHT VALUE "Y".
007600     05  WK-C-FORCE-FAIL-SEEN    PIC X VALUE "N".
007700         88  WK-C-A-FORCE-FAIL-SEEN  VALUE "Y".
007800     05  WK-C-UNCLASSIFIABLE     PIC X VALUE "N".
007900         88  WK-C-IS-UNCLASSIFIABLE  VALUE "Y".
008000 01  WK-C-WORK-AREA-TAB REDEFINES WK-C-WORK-AREA.
008100     05  WK-C-WORK-FLAG          PIC X OCCURS 4 TIMES.
008200
008300* ---------------- EGRESS ENDPOINT SCRATCH AREA ------------------*
008400 01  WK-C-EGRESS-SCAN            PIC X(48).
008500 01  WK-C-EGRESS-SCAN-TAB REDEFINES WK-C-EGRESS-SCAN.
008600     05  WK-C-EGRESS-SCAN-CHAR   PIC X OCCURS 48 TIMES.
008700
008800* ---------------- CID DEFENSIVE-SCAN AREA ------------------------*
008900 01  WK-C-CID-SCAN               PIC X(32).
009000 01  WK-C-CID-SCAN-TAB REDEFINES WK-C-CID-SCAN.
009100     05  WK-C-CID-SCAN-CHAR      PIC X OCCURS 32 TIMES.
009200
009300 01  WK-N-WORK-AREA.
009400     05  WK-N-TAB-IX             PIC 9(02) COMP.
009500
009600 LINKAGE SECTION.
009700*****************
009800        COPY CVROUTC.
009900
010000        EJECT
010100****************************************
010200 PROCEDURE DIVISION USING WK-C-OUTC-RECORD.
010300****************************************
010400 MAIN-MODULE.
010500     MOVE SPACES TO WK-C-OUTC-CODE.
010600     MOVE "N" TO WK-C-UNCLASSIFIABLE.
010700
010800     PERFORM A050-CHECK-CID-PRESENT
010900        THRU A059-CHECK-CID-PRESENT-EX.
011000     IF WK-C-IS-UNCLASSIFIABLE
011100        GO TO END-PROGRAM
011200     END-IF.
011300     PERFORM A000-TEST-UNCLASSIFIABLE
011400        THRU A099-TEST-UNCLASSIFIABLE-EX.
011500     IF WK-C-IS-UNCLASSIFIABLE
011600        GO TO END-PROGRAM
011700     END-IF.
011800
011900     PERFORM B000-DERIVE-READY-PASSED
012000        THRU B099-DERIVE-READY-PASSED-EX.
012100     PERFORM C000-CLASSIFY-OUTCOME
012200        THRU C099-CLASSIFY-OUTCOME-EX.
012300 END-PROGRAM.
012400     GOBACK.
012500
012600*-----------------------------------------------------------------
012700 A000-TEST-UNCLASSIFIABLE.
012800*-----------------------------------------------------------------
012900*    UNCLASSIFIABLE WHEN THE RECORD IS INCOMPLETE, WHEN NO
013000*    LIFECYCLE STATE WAS EVER REACHED, OR WHEN THE IN-FLIGHT
013100*    LIST IS EMPTY.
013200     MOVE "N" TO WK-C-UNCLASSIFIABLE.
013300
013400     IF OUC-CNAME = SPACES AND OUC-OCM-STATE = SPACES
013500        AND OUC-INFLIGHT-CNT = ZERO
013600        MOVE "Y" TO WK-C-UNCLASSIFIABLE
013700        GO TO A099-TEST-UNCLASSIFIABLE-EX
013800     END-IF.
013900
014000     IF OUC-REACHED-STATES = SPACES OR
014100        (OUC-REACHED-WAITING      = "N" AND
014200         OUC-REACHED-PENDING      = "N" AND
014300         OUC-REACHED-VALIDATING   = "N" AND
014400         OUC-REACHED-INSTALLING   = "N" AND
014500         OUC-REACHED-READY        = "N" AND
014600         OUC-REACHED-ERROR        = "N" AND
014700         OUC-REACHED-UNINSTALLING = "N" AND
014800         OUC-REACHED-POWERING-DOWN = "N" AND
014900         OUC-REACHED-HIBERNATING  = "N" AND
015000         OUC-REACHED-RESUMING     = "N" AND
015100         OUC-REACHED-UNKNOWN      = "N")
015200        MOVE "Y" TO WK-C-UNCLASSIFIABLE
015300        GO TO A099-TEST-UNCLASSIFIABLE-EX
015400     END-IF.
015500
015600     IF OUC-INFLIGHT-CNT = ZERO
015700        MOVE "Y" TO WK-C-UNCLASSIFIABLE
015800     END-IF.
015900
016000*-----------------------------------------------------------------
016100 A099-TEST-UNCLASSIFIABLE-EX.
016200*-----------------------------------------------------------------
016300     EXIT.
016400
016500*-----------------------------------------------------------------
016600*    CVR045 - A BLANK CID MEANS THE CALLER PASSED A GARBAGE OR
016700*    UNPOPULATED CLUSTER-TABLE ENTRY - REFUSE TO CLASSIFY IT
016800*    RATHER THAN LET IT FALL THROUGH AS A NORMAL RECORD.
016900*-----------------------------------------------------------------
017000 A050-CHECK-CID-PRESENT.
017100     MOVE OUC-CID TO WK-C-CID-SCAN.
017200     IF WK-C-CID-SCAN = SPACES
017300        MOVE "Y" TO WK-C-UNCLASSIFIABLE
017400     END-IF.
017500 A059-CHECK-CID-PRESENT-EX.
017600     EXIT.
017700
017800*-----------------------------------------------------------------
017900 B000-DERIVE-READY-PASSED.
018000*-----------------------------------------------------------------
018100     MOVE OUC-REACHED-READY TO WK-C-READY-REACHED.
018200
018300     MOVE "N" TO WK-C-PASSED-INFLIGHT.
018400     PERFORM B100-TEST-ONE-INFLIGHT THRU B199-TEST-ONE-INFLIGHT-EX
018500        VARYING WK-N-TAB-IX FROM 1 BY 1
018600        UNTIL WK-N-TAB-IX > OUC-INFLIGHT-CNT
018700           OR WK-C-IS-PASSED-INFLIGHT.
018800
018900*-----------------------------------------------------------------
019000 B099-DERIVE-READY-PASSED-EX.
019100*-----------------------------------------------------------------
019200     EXIT.
019300
019400 B100-TEST-ONE-INFLIGHT.
019500     IF OUC-INFLIGHT-ENTRY(WK-N-TAB-IX) = "PASSED"
019600        MOVE "Y" TO WK-C-PASSED-INFLIGHT
019700     END-IF.
019800 B199-TEST-ONE-INFLIGHT-EX.
019900     EXIT.
020000
020100*-----------------------------------------------------------------
020200 C000-CLASSIFY-OUTCOME.
020300*-----------------------------------------------------------------
020400     EVALUATE WK-C-IS-READY-REACHED ALSO WK-C-IS-PASSED-INFLIGHT
020500        WHEN TRUE ALSO TRUE
020600           MOVE "TN" TO WK-C-OUTC-CODE
020700        WHEN FALSE ALSO FALSE
020800           MOVE "TP" TO WK-C-OUTC-CODE
020900        WHEN FALSE ALSO TRUE
021000           MOVE "FN" TO WK-C-OUTC-CODE
021100        WHEN TRUE ALSO FALSE
021200           PERFORM C100-CLASSIFY-APPARENT-FP
021300              THRU C199-CLASSIFY-APPARENT-FP-EX
021400     END-EVALUATE.
021500
021600*-----------------------------------------------------------------
021700 C099-CLASSIFY-OUTCOME-EX.
021800*-----------------------------------------------------------------
021900     EXIT.
022000
022100 C100-CLASSIFY-APPARENT-FP.
022200*    READY WAS REACHED BUT NO IN-FLIGHT CHECK PASSED - AN
022300*    APPARENT FALSE POSITIVE.  A DELIBERATELY BLOCKED (FORCE-
022400*    FAILURE) ENDPOINT MAKES IT A TRUE POSITIVE AFTER ALL; A
022500*    LOG-DERIVED RUNTIME ERROR MAKES IT AN ERROR; OTHERWISE IT
022600*    IS A GENUINE FALSE POSITIVE.
022700     MOVE "N" TO WK-C-FORCE-FAIL-SEEN.
022800     PERFORM C110-CHECK-ONE-EGRESS THRU C119-CHECK-ONE-EGRESS-EX
022900        VARYING WK-N-TAB-IX FROM 1 BY 1
023000        UNTIL WK-N-TAB-IX > OUC-EGRESS-CNT
023100           OR WK-C-A-FORCE-FAIL-SEEN.
023200
023300     IF WK-C-A-FORCE-FAIL-SEEN
023400        MOVE "TP" TO WK-C-OUTC-CODE
023500     ELSE
023600        IF OUC-ERROR-CNT > ZERO
023700           MOVE "ER" TO WK-C-OUTC-CODE
023800        ELSE
023900           MOVE "FP" TO WK-C-OUTC-CODE
024000        END-IF
024100     END-IF.
024200 C199-CLASSIFY-APPARENT-FP-EX.
024300     EXIT.
024400
024500 C110-CHECK-ONE-EGRESS.
024600     MOVE SPACES TO WK-C-EGRESS-SCAN.
024700     MOVE OUC-EGRESS-ENTRY(WK-N-TAB-IX)(1:48) TO WK-C-EGRESS-SCAN.
024800     MOVE SPACES TO WK-C-FPFR-ENDPOINT.
024900     MOVE WK-C-EGRESS-SCAN TO WK-C-FPFR-ENDPOINT.
025000     MOVE "N" TO WK-C-FPFR-FORCE-FAIL.
025100     MOVE "N" TO WK-C-FPFR-IGNORE.
025200     CALL "CVRFPFR" USING WK-C-FPFR-RECORD.
025300     IF WK-C-FPFR-IS-FORCE-FAIL
025400        MOVE "Y" TO WK-C-FORCE-FAIL-SEEN
025500     END-IF.
025600 C119-CHECK-ONE-EGRESS-EX.
025700     EXIT.
025800
025900******************************************************************
026000*************** END OF PROGRAM SOURCE - CVROUTC ****************
026100******************************************************************
