000100*=================================================================
000200*  CVRVSNP  -  LINKAGE PARAMETER AREA FOR THE SNAPSHOT RECORD
000300*              PARSER/VALIDATOR (PROGRAM CVRVSNP)
000400*=================================================================
000500 01  WK-C-VSNP-RECORD.
000600     05  WK-C-VSNP-INPUT.
000700         10  WK-C-VSNP-RAW-TIMESTAMP     PIC X(20).
000800         10  WK-C-VSNP-RAW-CID           PIC X(32).
000900         10  WK-C-VSNP-RAW-CNAME         PIC X(30).
001000         10  WK-C-VSNP-RAW-OCM-STATE     PIC X(15).
001100         10  WK-C-VSNP-RAW-INFLIGHT      PIC X(60).
001200         10  WK-C-VSNP-RAW-FOUND-S3      PIC X(05).
001300         10  WK-C-VSNP-RAW-FOUND-PASS    PIC X(05).
001400         10  WK-C-VSNP-RAW-FOUND-EGR     PIC X(05).
001500         10  WK-C-VSNP-RAW-LOG-URL       PIC X(120).
001600         10  WK-C-VSNP-WIN-SINCE         PIC X(20).
001700         10  WK-C-VSNP-WIN-UNTIL         PIC X(20).
001800     05  WK-C-VSNP-OUTPUT.
001900         10  WK-C-VSNP-VALID             PIC X.
002000             88  WK-C-VSNP-IS-VALID          VALUE "Y".
002100         10  WK-C-VSNP-REJECT-CD         PIC X(07).
002200         10  WK-C-VSNP-CID               PIC X(32).
002300         10  WK-C-VSNP-CNAME             PIC X(30).
002400         10  WK-C-VSNP-TIMESTAMP         PIC X(20).
002500         10  WK-C-VSNP-OCM-STATE         PIC X(15).
002600         10  WK-C-VSNP-OCM-STATE-ORD     PIC 9(03).
002700         10  WK-C-VSNP-INFLIGHT-CNT      PIC 9(02) COMP-3.
002800         10  WK-C-VSNP-INFLIGHT-TAB.
002900             15  WK-C-VSNP-INFLIGHT-ENTRY
003000                                          PIC X(10) OCCURS 5 TIMES.
003100         10  WK-C-VSNP-FOUND-S3-LOGS     PIC X.
003200             88  WK-C-VSNP-S3-TRUE           VALUE "T".
003300             88  WK-C-VSNP-S3-FALSE          VALUE "F".
003400             88  WK-C-VSNP-S3-UNKNOWN        VALUE "U".
003500         10  WK-C-VSNP-FOUND-ALL-PASSED  PIC X.
003600             88  WK-C-VSNP-PASS-TRUE         VALUE "T".
003700             88  WK-C-VSNP-PASS-FALSE        VALUE "F".
003800             88  WK-C-VSNP-PASS-UNKNOWN      VALUE "U".
003900         10  WK-C-VSNP-FOUND-EGR-FAIL    PIC X.
004000             88  WK-C-VSNP-EGR-TRUE          VALUE "T".
004100             88  WK-C-VSNP-EGR-FALSE         VALUE "F".
004200             88  WK-C-VSNP-EGR-UNKNOWN       VALUE "U".
004300         10  WK-C-VSNP-LOG-URL           PIC X(120).
004400     05  FILLER                          PIC X(10).
