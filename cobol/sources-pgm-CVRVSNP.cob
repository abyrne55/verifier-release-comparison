000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CVRVSNP.
000500 AUTHOR.         R BODEN.
000600 INSTALLATION.   VERIFIER RELEASE COMPARE BATCH.
000700 DATE-WRITTEN.   29 JUL 1979.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE FIELD-LEVEL PARSER/VALIDATOR CALLED
001200*               ONCE PER INPUT SNAPSHOT RECORD BY THE MAIN BATCH
001300*               DRIVER (CVRBATCH).  IT TRIMS AND NORMALIZES EACH
001400*               FIELD, DECODES THE LIFECYCLE STATE AND IN-FLIGHT
001500*               STATE TOKENS, VALIDATES THE LOG-DOWNLOAD URL, AND
001600*               REJECTS THE RECORD (WITH A REASON CODE) WHEN CID
001700*               IS MISSING, THE STATE IS UNRECOGNIZED, OR THE
001800*               SNAPSHOT TIMESTAMP FALLS OUTSIDE THE CONFIGURED
001900*               SINCE/UNTIL WINDOW.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* TAG    DEV     DATE        DESCRIPTION
002500*-----------------------------------------------------------------
002600* CVR004 - RBODEN  - 29/07/1979 - VERIFIER RELEASE COMPARE BATCH
002700*                    - REQ #RQ-4471 - INITIAL VERSION.
002800* CVR017 - LWEAVER  - 30/09/1981 - REQ #RQ-5108
002900*                    - IN-FLIGHT STATE LIST WAS ONLY PICKING UP
003000*                      THE FIRST TOKEN - REWORKED THE SPLIT LOOP
003100*                      TO SCAN THE FULL 60-BYTE FIELD.
003200* CVR031 - RBODEN  - 04/11/1981 - Y2K READINESS REQ #RQ-5540
003300*                    - SINCE/UNTIL WINDOW COMPARE IS A STRAIGHT
003400*                      ALPHANUMERIC COMPARE OF THE ISO TIMESTAMP -
003500*                      VERIFIED IT SORTS CORRECTLY ACROSS THE
003600*                      CENTURY BOUNDARY, NO CODE CHANGE NEEDED.
003700* CVR038 - MPATEL   - 18/04/2000 - REQ #RQ-5735
003800*                    - IN-FLIGHT TOKEN LIST WAS SAVING THE RAW SCAN
003900*                      TOKEN INSTEAD OF CVRVSTA'S UPCASED CODE, SO
004000*                      A LOWER-CASE "passed" NEVER MATCHED CVROUTC'S
004100*                      PASSED-INFLIGHT TEST - NOW SAVES THE
004200*                      NORMALIZED CODE.  ALSO REWORKED THE THREE
004300*                      BOOLEAN FLAG TESTS TO UPCASE THROUGH
004400*                      WK-C-BOOL-WORK THE SAME WAY CVRNULL/CVRVSTA
004500*                      DO, INSTEAD OF LISTING THREE FIXED CASINGS.
004600*-----------------------------------------------------------------
004700*
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                  PIC X(24) VALUE
006700        "** PROGRAM CVRVSNP   **".
006800
006900* ------------------ CALLED-ROUTINE PARAMETER AREAS -------------*
007000        COPY CVRNULL.
007100        COPY CVRVSTA.
007200        COPY CVRVURL.
007300
007400* ------------------ IN-FLIGHT TOKEN SCAN WORK AREA -------------*
007500 01  WK-C-SCAN-FIELD             PIC X(60).
007600 01  WK-C-SCAN-TAB REDEFINES WK-C-SCAN-FIELD.
007700     05  WK-C-SCAN-CHAR          PIC X OCCURS 60 TIMES.
007800
007900 01  WK-C-TOKEN-AREA             PIC X(10).
008000 01  WK-C-TOKEN-TAB REDEFINES WK-C-TOKEN-AREA.
008100     05  WK-C-TOKEN-CHAR         PIC X OCCURS 10 TIMES.
008200
008300* ---------------- BOOLEAN UPCASE SCRATCH AREA -------------------*
008400 01  WK-C-BOOL-WORK              PIC X(05).
008500 01  WK-C-BOOL-TAB REDEFINES WK-C-BOOL-WORK.
008600     05  WK-C-BOOL-CHAR          PIC X OCCURS 05 TIMES.
008700
008800 01  WK-N-WORK-AREA.
008900     05  WK-N-SCAN-IX            PIC 9(02) COMP.
009000     05  WK-N-TOKEN-IX           PIC 9(02) COMP.
009100     05  WK-N-INFLIGHT-IX        PIC 9(02) COMP.
009200
009300 01  WK-C-WORK-AREA.
009400     05  WK-C-END-OF-FIELD       PIC X VALUE "N".
009500
009600 LINKAGE SECTION.
009700*****************
009800        COPY CVRVSNP.
009900
010000        EJECT
010100****************************************
010200 PROCEDURE DIVISION USING WK-C-VSNP-RECORD.
010300****************************************
010400 MAIN-MODULE.
010500     PERFORM A000-INIT-OUTPUT
010600        THRU A099-INIT-OUTPUT-EX.
010700     PERFORM B000-VALIDATE-CID
010800        THRU B099-VALIDATE-CID-EX.
010900     IF WK-C-VSNP-IS-VALID
011000        PERFORM C000-VALIDATE-WINDOW
011100           THRU C099-VALIDATE-WINDOW-EX
011200     END-IF.
011300     IF WK-C-VSNP-IS-VALID
011400        PERFORM D000-NORMALIZE-CNAME
011500           THRU D099-NORMALIZE-CNAME-EX
011600        PERFORM E000-NORMALIZE-STATE
011700           THRU E099-NORMALIZE-STATE-EX
011800     END-IF.
011900     IF WK-C-VSNP-IS-VALID
012000        PERFORM F000-NORMALIZE-INFLIGHT
012100           THRU F099-NORMALIZE-INFLIGHT-EX
012200        PERFORM G000-NORMALIZE-BOOLEANS
012300           THRU G099-NORMALIZE-BOOLEANS-EX
012400        PERFORM H000-VALIDATE-URL
012500           THRU H099-VALIDATE-URL-EX
012600     END-IF.
012700 GOBACK.
012800
012900*-----------------------------------------------------------------
013000 A000-INIT-OUTPUT.
013100*-----------------------------------------------------------------
013200     MOVE "Y"        TO WK-C-VSNP-VALID.
013300     MOVE SPACES     TO WK-C-VSNP-REJECT-CD.
013400     MOVE SPACES     TO WK-C-VSNP-CID.
013500     MOVE SPACES     TO WK-C-VSNP-CNAME.
013600     MOVE WK-C-VSNP-RAW-TIMESTAMP TO WK-C-VSNP-TIMESTAMP.
013700     MOVE SPACES     TO WK-C-VSNP-OCM-STATE.
013800     MOVE ZERO       TO WK-C-VSNP-OCM-STATE-ORD.
013900     MOVE ZERO       TO WK-C-VSNP-INFLIGHT-CNT.
014000     MOVE SPACES     TO WK-C-VSNP-INFLIGHT-TAB.
014100     MOVE "U"        TO WK-C-VSNP-FOUND-S3-LOGS.
014200     MOVE "U"        TO WK-C-VSNP-FOUND-ALL-PASSED.
014300     MOVE "U"        TO WK-C-VSNP-FOUND-EGR-FAIL.
014400     MOVE SPACES     TO WK-C-VSNP-LOG-URL.
014500
014600*-----------------------------------------------------------------
014700 A099-INIT-OUTPUT-EX.
014800*-----------------------------------------------------------------
014900     EXIT.
015000
015100*-----------------------------------------------------------------
015200 B000-VALIDATE-CID.
015300*-----------------------------------------------------------------
015400     MOVE WK-C-VSNP-RAW-CID TO WK-C-NULL-TEXT.
015500     CALL "CVRNULL" USING WK-C-NULL-RECORD.
015600     IF WK-C-NULL-IS-NULLISH
015700        MOVE "N" TO WK-C-VSNP-VALID
015800        MOVE "CVR0901" TO WK-C-VSNP-REJECT-CD
015900     ELSE
016000        MOVE WK-C-VSNP-RAW-CID TO WK-C-VSNP-CID
016100     END-IF.
016200
016300*-----------------------------------------------------------------
016400 B099-VALIDATE-CID-EX.
016500*-----------------------------------------------------------------
016600     EXIT.
016700
016800*-----------------------------------------------------------------
016900 C000-VALIDATE-WINDOW.
017000*-----------------------------------------------------------------
017100     IF WK-C-VSNP-RAW-TIMESTAMP < WK-C-VSNP-WIN-SINCE
017200        OR WK-C-VSNP-RAW-TIMESTAMP > WK-C-VSNP-WIN-UNTIL
017300        MOVE "N" TO WK-C-VSNP-VALID
017400        MOVE "CVR0902" TO WK-C-VSNP-REJECT-CD
017500     END-IF.
017600
017700*-----------------------------------------------------------------
017800 C099-VALIDATE-WINDOW-EX.
017900*-----------------------------------------------------------------
018000     EXIT.
018100
018200*-----------------------------------------------------------------
018300 D000-NORMALIZE-CNAME.
018400*-----------------------------------------------------------------
018500     MOVE WK-C-VSNP-RAW-CNAME TO WK-C-NULL-TEXT.
018600     CALL "CVRNULL" USING WK-C-NULL-RECORD.
018700     IF WK-C-NULL-NOT-NULLISH
018800        MOVE WK-C-VSNP-RAW-CNAME TO WK-C-VSNP-CNAME
018900     END-IF.
019000
019100*-----------------------------------------------------------------
019200 D099-NORMALIZE-CNAME-EX.
019300*-----------------------------------------------------------------
019400     EXIT.
019500
019600*-----------------------------------------------------------------
019700 E000-NORMALIZE-STATE.
019800*-----------------------------------------------------------------
019900     MOVE WK-C-VSNP-RAW-OCM-STATE TO WK-C-NULL-TEXT.
020000     CALL "CVRNULL" USING WK-C-NULL-RECORD.
020100     IF WK-C-NULL-IS-NULLISH
020200        GO TO E099-NORMALIZE-STATE-EX
020300     END-IF.
020400
020500     MOVE "L"                    TO WK-C-VSTA-MODE.
020600     MOVE WK-C-VSNP-RAW-OCM-STATE TO WK-C-VSTA-TEXT.
020700     CALL "CVRVSTA" USING WK-C-VSTA-RECORD.
020800     IF WK-C-VSTA-IS-VALID
020900        MOVE WK-C-VSTA-CODE    TO WK-C-VSNP-OCM-STATE
021000        MOVE WK-C-VSTA-ORDINAL TO WK-C-VSNP-OCM-STATE-ORD
021100     ELSE
021200        MOVE "N" TO WK-C-VSNP-VALID
021300        MOVE "CVR0903" TO WK-C-VSNP-REJECT-CD
021400     END-IF.
021500
021600*-----------------------------------------------------------------
021700 E099-NORMALIZE-STATE-EX.
021800*-----------------------------------------------------------------
021900     EXIT.
022000
022100*-----------------------------------------------------------------
022200 F000-NORMALIZE-INFLIGHT.
022300*-----------------------------------------------------------------
022400     MOVE WK-C-VSNP-RAW-INFLIGHT TO WK-C-SCAN-FIELD.
022500     MOVE 1   TO WK-N-SCAN-IX.
022600     MOVE 0   TO WK-N-INFLIGHT-IX.
022700
022800     PERFORM F100-SCAN-ONE-TOKEN THRU F199-SCAN-ONE-TOKEN-EX
022900        UNTIL WK-N-SCAN-IX > 60
023000           OR WK-N-INFLIGHT-IX > 5.
023100
023200*-----------------------------------------------------------------
023300 F099-NORMALIZE-INFLIGHT-EX.
023400*-----------------------------------------------------------------
023500     EXIT.
023600
023700 F100-SCAN-ONE-TOKEN.
023800*    SKIP LEADING SEPARATORS (BLANK OR COMMA).
023900     PERFORM F110-SKIP-SEPARATOR THRU F119-SKIP-SEPARATOR-EX
024000        UNTIL WK-N-SCAN-IX > 60
024100           OR (WK-C-SCAN-CHAR(WK-N-SCAN-IX) NOT = SPACE
024200              AND WK-C-SCAN-CHAR(WK-N-SCAN-IX) NOT = ",").
024300     IF WK-N-SCAN-IX > 60
024400        GO TO F199-SCAN-ONE-TOKEN-EX
024500     END-IF.
024600
024700     MOVE SPACES TO WK-C-TOKEN-AREA.
024800     MOVE 1      TO WK-N-TOKEN-IX.
024900     PERFORM F120-COPY-TOKEN-CHAR THRU F129-COPY-TOKEN-CHAR-EX
025000        UNTIL WK-N-SCAN-IX > 60
025100           OR WK-C-SCAN-CHAR(WK-N-SCAN-IX) = SPACE
025200           OR WK-C-SCAN-CHAR(WK-N-SCAN-IX) = ","
025300           OR WK-N-TOKEN-IX > 10.
025400
025500     MOVE "I"           TO WK-C-VSTA-MODE.
025600     MOVE WK-C-TOKEN-AREA TO WK-C-VSTA-TEXT.
025700     CALL "CVRVSTA" USING WK-C-VSTA-RECORD.
025800     IF WK-C-VSTA-IS-VALID
025900        ADD 1 TO WK-N-INFLIGHT-IX
026000        IF WK-N-INFLIGHT-IX NOT > 5
026100           MOVE WK-C-VSTA-CODE
026200              TO WK-C-VSNP-INFLIGHT-ENTRY(WK-N-INFLIGHT-IX)
026300           MOVE WK-N-INFLIGHT-IX TO WK-C-VSNP-INFLIGHT-CNT
026400        END-IF
026500     END-IF.
026600 F199-SCAN-ONE-TOKEN-EX.
026700     EXIT.
026800
026900 F110-SKIP-SEPARATOR.
027000     ADD 1 TO WK-N-SCAN-IX.
027100 F119-SKIP-SEPARATOR-EX.
027200     EXIT.
027300
027400 F120-COPY-TOKEN-CHAR.
027500     MOVE WK-C-SCAN-CHAR(WK-N-SCAN-IX)
027600        TO WK-C-TOKEN-CHAR(WK-N-TOKEN-IX).
027700     ADD 1 TO WK-N-SCAN-IX.
027800     ADD 1 TO WK-N-TOKEN-IX.
027900 F129-COPY-TOKEN-CHAR-EX.
028000     EXIT.
028100
028200*-----------------------------------------------------------------
028300 G000-NORMALIZE-BOOLEANS.
028400*-----------------------------------------------------------------
028500*    UPCASE EACH RAW FLAG THROUGH THE SAME SCRATCH AREA THE
028600*    SHOP USES IN CVRNULL/CVRVSTA SO "TrUe"/"FaLsE" AND EVERY
028700*    OTHER CASING ARE CAUGHT, NOT JUST THE THREE LITERAL SPELLINGS.
028800     MOVE WK-C-VSNP-RAW-FOUND-S3 TO WK-C-BOOL-WORK.
028900     INSPECT WK-C-BOOL-WORK CONVERTING
029000        "abcdefghijklmnopqrstuvwxyz"
029100     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029200     IF WK-C-BOOL-WORK = "TRUE "
029300        MOVE "T" TO WK-C-VSNP-FOUND-S3-LOGS
029400     ELSE
029500        IF WK-C-BOOL-WORK = "FALSE"
029600           MOVE "F" TO WK-C-VSNP-FOUND-S3-LOGS
029700        ELSE
029800           MOVE "U" TO WK-C-VSNP-FOUND-S3-LOGS
029900        END-IF
030000     END-IF.
030100
030200     MOVE WK-C-VSNP-RAW-FOUND-PASS TO WK-C-BOOL-WORK.
030300     INSPECT WK-C-BOOL-WORK CONVERTING
030400        "abcdefghijklmnopqrstuvwxyz"
030500     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030600     IF WK-C-BOOL-WORK = "TRUE "
030700        MOVE "T" TO WK-C-VSNP-FOUND-ALL-PASSED
030800     ELSE
030900        IF WK-C-BOOL-WORK = "FALSE"
031000           MOVE "F" TO WK-C-VSNP-FOUND-ALL-PASSED
031100        ELSE
031200           MOVE "U" TO WK-C-VSNP-FOUND-ALL-PASSED
031300        END-IF
031400     END-IF.
031500
031600     MOVE WK-C-VSNP-RAW-FOUND-EGR TO WK-C-BOOL-WORK.
031700     INSPECT WK-C-BOOL-WORK CONVERTING
031800        "abcdefghijklmnopqrstuvwxyz"
031900     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032000     IF WK-C-BOOL-WORK = "TRUE "
032100        MOVE "T" TO WK-C-VSNP-FOUND-EGR-FAIL
032200     ELSE
032300        IF WK-C-BOOL-WORK = "FALSE"
032400           MOVE "F" TO WK-C-VSNP-FOUND-EGR-FAIL
032500        ELSE
032600           MOVE "U" TO WK-C-VSNP-FOUND-EGR-FAIL
032700        END-IF
032800     END-IF.
032900
033000*-----------------------------------------------------------------
033100 G099-NORMALIZE-BOOLEANS-EX.
033200*-----------------------------------------------------------------
033300     EXIT.
033400
033500*-----------------------------------------------------------------
033600 H000-VALIDATE-URL.
033700*-----------------------------------------------------------------
033800     MOVE WK-C-VSNP-RAW-LOG-URL TO WK-C-NULL-TEXT.
033900     CALL "CVRNULL" USING WK-C-NULL-RECORD.
034000     IF WK-C-NULL-IS-NULLISH
034100        GO TO H099-VALIDATE-URL-EX
034200     END-IF.
034300
034400     MOVE WK-C-VSNP-RAW-LOG-URL TO WK-C-VURL-TEXT.
034500     CALL "CVRVURL" USING WK-C-VURL-RECORD.
034600     IF WK-C-VURL-IS-VALID
034700        MOVE WK-C-VSNP-RAW-LOG-URL TO WK-C-VSNP-LOG-URL
034800     END-IF.
034900
035000*-----------------------------------------------------------------
035100 H099-VALIDATE-URL-EX.
035200*-----------------------------------------------------------------
035300     EXIT.
035400
035500******************************************************************
035600*************** END OF PROGRAM SOURCE - CVRVSNP ****************
035700******************************************************************
