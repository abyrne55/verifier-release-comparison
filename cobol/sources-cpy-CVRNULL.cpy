000100* CVRNULL.cpybk - LINKAGE PARAMETER RECORD FOR CVRNULL
000200 01  WK-C-NULL-RECORD.
000300     05  WK-C-NULL-INPUT.
000400         10  WK-C-NULL-TEXT      PIC X(120).
000500     05  WK-C-NULL-OUTPUT.
000600         10  WK-C-NULL-FLAG      PIC X(01).
000700             88  WK-C-NULL-IS-NULLISH   VALUE "Y".
000800             88  WK-C-NULL-NOT-NULLISH  VALUE "N".
