000100* CVRXPARM.cpybk - LINKAGE PARAMETER RECORD FOR CVRXPARM
000200 01  WK-C-XPARM-RECORD.
000300     05  WK-C-XPARM-OUTPUT.
000400         10  WK-C-XPARM-SINCE       PIC X(20).
000500         10  WK-C-XPARM-UNTIL       PIC X(20).
000600         10  WK-C-XPARM-RUN-MODE    PIC X(01).
000700             88  WK-C-XPARM-SUMMARY-ONLY    VALUE "S".
000800             88  WK-C-XPARM-SUMMARY-AND-DUMP VALUE "D".
000900         10  WK-C-XPARM-ERROR-CD    PIC X(07).
