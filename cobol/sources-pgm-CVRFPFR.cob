000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CVRFPFR.
000500 AUTHOR.         L WEAVER.
000600 INSTALLATION.   VERIFIER RELEASE COMPARE BATCH.
000700 DATE-WRITTEN.   09 JUN 1981.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK A BLOCKED
001200*               EGRESS ENDPOINT AGAINST THE COMPILE-TIME
001300*               FORCE-FAILURE TABLE AND THE IGNORED-ENDPOINT
001400*               TABLE (CVRCFG COPYBOOK).  AN ENDPOINT IN THE
001500*               FORCE-FAILURE TABLE MEANS THE TEST SUITE
001600*               DELIBERATELY BLOCKED IT - THE APPARENT FALSE
001700*               POSITIVE IS ACTUALLY A TRUE POSITIVE.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TAG    DEV     DATE        DESCRIPTION
002300*-----------------------------------------------------------------
002400* CVR018 - LWEAVER  - 09/06/1981 - REQ #RQ-5240
002500*                    - INITIAL VERSION.
002600* CVR021 - LWEAVER  - 20/07/1981 - REQ #RQ-5271
002700*                    - ADD THE IGNORED-ENDPOINT TABLE - THE
002800*                      LOOPBACK/METADATA ENDPOINTS WERE SKEWING
002900*                      THE FP DOMAIN FREQUENCY LIST.
003000* CVR039 - MPATEL   - 02/05/2000 - REQ #RQ-5735
003100*                    - MILLENNIUM SWEEP - LOCAL-EP-TAB REDEFINES AND
003200*                      THE CVRCFG COMPILE-TIME TABLES CARRY NO DATE
003300*                      FIELDS, NO CHANGE REQUIRED, LOGGED FOR THE
003400*                      AUDIT TRAIL.
003500* CVR043 - MPATEL   - 20/07/2000 - REQ #RQ-5811
003600*                    - A BLANK ENDPOINT WAS SLIPPING PAST THE
003700*                      FORCE-FAIL/IGNORE SCAN AND COMING BACK
003800*                      "NEITHER" - ADD THE HOST/PATH SPLIT AND A
003900*                      BLANK-ENDPOINT CHECK AHEAD OF THE SCAN.
004000*-----------------------------------------------------------------
004100*
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                  PIC X(24) VALUE
006100        "** PROGRAM CVRFPFR   **".
006200
006300 01  WK-C-LOCAL-EP               PIC X(48).
006400 01  WK-C-LOCAL-EP-TAB REDEFINES WK-C-LOCAL-EP.
006500     05  WK-C-LOCAL-EP-CHAR      PIC X OCCURS 48 TIMES.
006600 01  WK-C-LOCAL-EP-SPLIT REDEFINES WK-C-LOCAL-EP.
006700     05  WK-C-LOCAL-EP-HOST      PIC X(24).
006800     05  WK-C-LOCAL-EP-PATH      PIC X(24).
006900
007000* ------------------ PROGRAM WORKING STORAGE ---------------------
007100        COPY CVRCFG.
007200
007300 01  WK-N-WORK-AREA.
007400     05  WK-N-TAB-IX             PIC 9(02) COMP.
007500
007600 01  WK-C-WORK-AREA.
007700     05  WK-C-MATCH-FOUND        PIC X VALUE "N".
007800     05  WK-C-ENDPOINT-BLANK     PIC X VALUE "N".
007900         88  WK-C-IS-ENDPOINT-BLANK   VALUE "Y".
008000 01  WK-C-WORK-AREA-TAB REDEFINES WK-C-WORK-AREA.
008100     05  WK-C-WORK-FLAG          PIC X OCCURS 2 TIMES.
008200
008300 LINKAGE SECTION.
008400*****************
008500        COPY CVRFPFR.
008600
008700        EJECT
008800****************************************
008900 PROCEDURE DIVISION USING WK-C-FPFR-RECORD.
009000****************************************
009100 MAIN-MODULE.
009200     MOVE WK-C-FPFR-ENDPOINT TO WK-C-LOCAL-EP.
009300     MOVE "N" TO WK-C-FPFR-FORCE-FAIL
009400                  WK-C-FPFR-IGNORE.
009500
009600     PERFORM A050-CHECK-ENDPOINT-BLANK
009700        THRU A059-CHECK-ENDPOINT-BLANK-EX.
009800     IF WK-C-IS-ENDPOINT-BLANK
009900        GO TO MAIN-MODULE-EX
010000     END-IF.
010100
010200     PERFORM A000-CHECK-FORCE-FAIL
010300        THRU A099-CHECK-FORCE-FAIL-EX.
010400     PERFORM B000-CHECK-IGNORED
010500        THRU B099-CHECK-IGNORED-EX.
010600 MAIN-MODULE-EX.
010700 GOBACK.
010800
010900*-----------------------------------------------------------------
011000*    CVR043 - A CALLER THAT PASSES SPACES FOR THE ENDPOINT SHOULD
011100*    NOT BE SCORED AS "NEITHER FORCE-FAIL NOR IGNORED" - IT IS NOT
011200*    A REAL ENDPOINT AT ALL, SO SKIP THE TABLE SCAN ENTIRELY.
011300*-----------------------------------------------------------------
011400 A050-CHECK-ENDPOINT-BLANK.
011500     MOVE "N" TO WK-C-ENDPOINT-BLANK.
011600     IF WK-C-LOCAL-EP-HOST = SPACES
011700        AND WK-C-LOCAL-EP-PATH = SPACES
011800        MOVE "Y" TO WK-C-ENDPOINT-BLANK
011900     END-IF.
012000 A059-CHECK-ENDPOINT-BLANK-EX.
012100     EXIT.
012200
012300*-----------------------------------------------------------------
012400 A000-CHECK-FORCE-FAIL.
012500*-----------------------------------------------------------------
012600     MOVE "N" TO WK-C-MATCH-FOUND.
012700     PERFORM A100-COMPARE-FF-ENTRY THRU A199-COMPARE-FF-ENTRY-EX
012800        VARYING WK-N-TAB-IX FROM 1 BY 1
012900        UNTIL WK-N-TAB-IX > CVR-FORCE-FAIL-CNT
013000           OR WK-C-MATCH-FOUND = "Y".
013100
013200*-----------------------------------------------------------------
013300 A099-CHECK-FORCE-FAIL-EX.
013400*-----------------------------------------------------------------
013500     EXIT.
013600
013700 A100-COMPARE-FF-ENTRY.
013800     IF CVR-FORCE-FAIL-EP(WK-N-TAB-IX) = WK-C-LOCAL-EP
013900        SET WK-C-FPFR-IS-FORCE-FAIL TO TRUE
014000        MOVE "Y" TO WK-C-MATCH-FOUND
014100     END-IF.
014200 A199-COMPARE-FF-ENTRY-EX.
014300     EXIT.
014400
014500*-----------------------------------------------------------------
014600 B000-CHECK-IGNORED.
014700*-----------------------------------------------------------------
014800     MOVE "N" TO WK-C-MATCH-FOUND.
014900     PERFORM B100-COMPARE-IG-ENTRY THRU B199-COMPARE-IG-ENTRY-EX
015000        VARYING WK-N-TAB-IX FROM 1 BY 1
015100        UNTIL WK-N-TAB-IX > CVR-IGNORE-EP-CNT
015200           OR WK-C-MATCH-FOUND = "Y".
015300
015400*-----------------------------------------------------------------
015500 B099-CHECK-IGNORED-EX.
015600*-----------------------------------------------------------------
015700     EXIT.
015800
015900 B100-COMPARE-IG-ENTRY.
016000     IF CVR-IGNORE-EP(WK-N-TAB-IX) = WK-C-LOCAL-EP
016100        SET WK-C-FPFR-IS-IGNORED TO TRUE
016200        MOVE "Y" TO WK-C-MATCH-FOUND
016300     END-IF.
016400 B199-COMPARE-IG-ENTRY-EX.
016500     EXIT.
016600
016700******************************************************************
016800*************** END OF PROGRAM SOURCE - CVRFPFR ****************
016900******************************************************************
