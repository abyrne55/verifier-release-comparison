000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CVRNULL.
000500 AUTHOR.         R BODEN.
000600 INSTALLATION.   VERIFIER RELEASE COMPARE BATCH.
000700 DATE-WRITTEN.   22 JUL 1979.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TEST WHETHER A FIELD
001200*               VALUE IS "NULL-ISH" - EMPTY, ALL SPACES, OR ANY
001300*               CASING OF THE LITERAL "NULL".  USED BY CVRVSNP
001400*               ON EVERY OPTIONAL SNAPSHOT FIELD AND ON CID.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* TAG    DEV     DATE        DESCRIPTION
002000*-----------------------------------------------------------------
002100* CVR002 - RBODEN  - 22/07/1979 - VERIFIER RELEASE COMPARE BATCH
002200*                    - REQ #RQ-4471 - INITIAL VERSION.
002300* CVR013 - LWEAVER  - 09/22/1981 - REQ #RQ-5108
002400*                    - CASE-INSENSITIVE "NULL" WAS ONLY MATCHING
002500*                      UPPER CASE - USE INSPECT CONVERTING SO
002600*                      "Null" AND "null" ARE CAUGHT TOO.
002700* CVR028 - RBODEN  - 02/11/1981 - Y2K READINESS SWEEP
002800*                    - NO DATE FIELDS IN THIS ROUTINE - NO CHANGE
002900*                      REQUIRED, LOGGED FOR THE AUDIT TRAIL.
003000* CVR035 - MPATEL   - 21/03/2000 - REQ #RQ-5735
003100*                    - ADDED WK-C-UPPER-HEAD AND WK-C-WORK-AREA-TAB
003200*                      REDEFINES VIEWS SO THE 4-CHAR LITERAL COMPARE
003300*                      AND A FUTURE FIELD-LEVEL SCAN DO NOT NEED
003400*                      REFERENCE MODIFICATION ON EVERY CALL.
003500*-----------------------------------------------------------------
003600*
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100
005200*************************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                  PIC X(24) VALUE
005600        "** PROGRAM CVRNULL   **".
005700
005800 01  WK-C-WORK-AREA.
005900     05  WK-C-UPPER-TEXT     PIC X(120).
006000 01  WK-C-UPPER-TEXT-TAB REDEFINES WK-C-UPPER-TEXT.
006100     05  WK-C-UPPER-CHAR     PIC X OCCURS 120 TIMES.
006200 01  WK-C-UPPER-HEAD REDEFINES WK-C-UPPER-TEXT.
006300     05  WK-C-UPPER-HEAD-4       PIC X(04).
006400     05  WK-C-UPPER-TAIL-116     PIC X(116).
006500
006600 01  WK-C-WORK-AREA-TAB REDEFINES WK-C-WORK-AREA.
006700     05  WK-C-WORK-AREA-CHAR     PIC X OCCURS 120 TIMES.
006800
006900 01  WK-N-WORK-AREA.
007000     05  WK-N-TEXT-LEN       PIC 9(03) COMP.
007100
007200 LINKAGE SECTION.
007300*****************
007400        COPY CVRNULL.
007500
007600        EJECT
007700****************************************
007800 PROCEDURE DIVISION USING WK-C-NULL-RECORD.
007900****************************************
008000 MAIN-MODULE.
008100     PERFORM A000-TEST-NULLISH
008200        THRU A099-TEST-NULLISH-EX.
008300 GOBACK.
008400
008500*-----------------------------------------------------------------
008600 A000-TEST-NULLISH.
008700*-----------------------------------------------------------------
008800     MOVE "N" TO WK-C-NULL-FLAG.
008900
009000     IF WK-C-NULL-TEXT = SPACES
009100        MOVE "Y" TO WK-C-NULL-FLAG
009200        GO TO A099-TEST-NULLISH-EX
009300     END-IF.
009400
009500     MOVE WK-C-NULL-TEXT TO WK-C-UPPER-TEXT.
009600     INSPECT WK-C-UPPER-TEXT CONVERTING
009700        "abcdefghijklmnopqrstuvwxyz"
009800     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009900
010000     IF WK-C-UPPER-HEAD-4 = "NULL"
010100        AND WK-C-UPPER-TAIL-116 = SPACES
010200        MOVE "Y" TO WK-C-NULL-FLAG
010300     END-IF.
010400
010500*-----------------------------------------------------------------
010600 A099-TEST-NULLISH-EX.
010700*-----------------------------------------------------------------
010800     EXIT.
010900
011000******************************************************************
011100*************** END OF PROGRAM SOURCE - CVRNULL ****************
011200******************************************************************
