000100* CVRFPFR.cpybk - LINKAGE PARAMETER RECORD FOR CVRFPFR
000200 01  WK-C-FPFR-RECORD.
000300     05  WK-C-FPFR-INPUT.
000400         10  WK-C-FPFR-ENDPOINT     PIC X(48).
000500     05  WK-C-FPFR-OUTPUT.
000600         10  WK-C-FPFR-FORCE-FAIL   PIC X(01).
000700             88  WK-C-FPFR-IS-FORCE-FAIL    VALUE "Y".
000800         10  WK-C-FPFR-IGNORE       PIC X(01).
000900             88  WK-C-FPFR-IS-IGNORED       VALUE "Y".
