000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CVRBATCH.
000500 AUTHOR.         R BODEN.
000600 INSTALLATION.   VERIFIER RELEASE COMPARE BATCH.
000700 DATE-WRITTEN.   19 AUG 1979.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE VERIFIER RELEASE
001200*               COMPARISON JOB.  READS THE CLUSTER-VERIFIER
001300*               SNAPSHOT FILE, VALIDATES AND MERGES SNAPSHOTS
001400*               INTO ONE SURVIVING RECORD PER CLUSTER, ATTACHES
001500*               THE LOG-DERIVED EGRESS/ERROR DETAIL, CLASSIFIES
001600*               EACH CLUSTER'S OUTCOME, AND WRITES THE SUMMARY
001700*               STATISTICS REPORT (WITH THE FALSE-POSITIVE
001800*               ENDPOINT FREQUENCY LIST).  WHEN THE PARAMETER
001900*               CARD REQUESTS RUN MODE "D" A FLAT RECORD DUMP OF
002000*               EVERY ACCEPTED SNAPSHOT IS ALSO PRODUCED.
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* TAG    DEV     DATE        DESCRIPTION
002600*-----------------------------------------------------------------
002700* CVR009 - RBODEN  - 19/08/1979 - VERIFIER RELEASE COMPARE BATCH
002800*                    - REQ #RQ-4471 - INITIAL VERSION.
002900* CVR012 - RBODEN  - 20/02/1980 - REQ #RQ-4802
003000*                    - LOG-DOWNLOAD-URL / S3-LOGS FLAGS ADDED TO
003100*                      THE SNAPSHOT LAYOUT - CARRY THROUGH TO THE
003200*                      RECORD DUMP.
003300* CVR023 - LWEAVER  - 08/07/1981 - REQ #RQ-5240
003400*                    - OUTCOME CLASSIFIER NOW RUNS AFTER THE
003500*                      LOG-DETAIL FILE HAS BEEN FULLY ATTACHED -
003600*                      PREVIOUSLY RAN INLINE DURING THE MERGE
003700*                      PASS AND SAW AN INCOMPLETE EGRESS SET.
003800* CVR025 - LWEAVER  - 14/09/1981 - REQ #RQ-5271
003900*                    - FP DOMAIN FREQUENCY LIST NOW SKIPS THE
004000*                      CONFIGURED IGNORED-ENDPOINT SET.
004100* CVR032 - RBODEN  - 09/11/1981 - Y2K READINESS REQ #RQ-5540
004200*                    - CONFIRMED THE ISO TIMESTAMP COMPARE AND
004300*                      THE ALPHANUMERIC CID-SCAN LOGIC ARE DATE-
004400*                      FORMAT INDEPENDENT - NO CODE CHANGE.
004500* CVR042 - MPATEL   - 13/06/2000 - REQ #RQ-5735
004600*                    - MILLENNIUM SWEEP - CONFIRMED THE DOWNSTREAM
004700*                      TN/TP/FN/FP CLASSIFICATION AGAIN AFTER THE
004800*                      CVRVSNP (CVR038) AND CVROUTC (CVR037) FIXES -
004900*                      SUMMARY REPORT AND FP DOMAIN FREQUENCY LIST
005000*                      TOTALS NOW AGREE WITH THE QA BASELINE.
005100* CVR046 - MPATEL   - 25/08/2000 - REQ #RQ-5811
005200*                    - A RUN WHERE ALL THREE SUMMARY RATES CAME
005300*                      BACK N/A WAS SLIPPING THROUGH SILENTLY -
005400*                      ADD THE STAT-FLAGS TABLE VIEW AND THE
005500*                      ALL-N/A SANITY CHECK AFTER STATISTICS.
005600*-----------------------------------------------------------------
005700*
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-AS400.
006200 OBJECT-COMPUTER. IBM-AS400.
006300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006400               UPSI-0 IS UPSI-SWITCH-0
006500                 ON  STATUS IS U0-ON
006600                 OFF STATUS IS U0-OFF.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT CVRSNAP  ASSIGN TO CVRSNAP
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS WK-C-FILE-STATUS.
007300
007400     SELECT CVRLOGDT ASSIGN TO CVRLOGDT
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS WK-C-FILE-STATUS.
007700
007800     SELECT CVRRPT   ASSIGN TO CVRRPT
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS IS WK-C-FILE-STATUS.
008100
008200     SELECT CVRDUMP  ASSIGN TO CVRDUMP
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS IS WK-C-FILE-STATUS.
008500
008600     SELECT CVRWARN  ASSIGN TO CVRWARN
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS IS WK-C-FILE-STATUS.
008900
009000***************
009100 DATA DIVISION.
009200***************
009300 FILE SECTION.
009400 FD  CVRSNAP
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS CVRSNAP-REC.
009700 01  CVRSNAP-REC.
009800        COPY TFSCVRSN.
009900
010000 FD  CVRLOGDT
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS CVRLOGDT-REC.
010300 01  CVRLOGDT-REC.
010400        COPY TFSCVRLD.
010500
010600 FD  CVRRPT
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS CVRRPT-REC.
010900 01  CVRRPT-REC                  PIC X(132).
011000
011100 FD  CVRDUMP
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS CVRDUMP-REC.
011400 01  CVRDUMP-REC                 PIC X(300).
011500
011600 FD  CVRWARN
011700     LABEL RECORDS ARE OMITTED
011800     DATA RECORD IS CVRWARN-REC.
011900 01  CVRWARN-REC                 PIC X(80).
012000
012100*************************
012200 WORKING-STORAGE SECTION.
012300*************************
012400 01  FILLER                  PIC X(24) VALUE
012500        "** PROGRAM CVRBATCH  **".
012600
012700 01  WK-C-COMMON.
012800        COPY CVRCMWS.
012900
013000        COPY CVRCFG.
013100
013200* ---------------- IN-MEMORY MERGED CLUSTER TABLE ----------------*
013300 01  CVR-CLUSTER-TABLE.
013400     05  CVR-CLUSTER-ENTRY OCCURS 2000 TIMES.
013500            COPY CVRMSTR.
013600 01  CVR-CLUSTER-CNT             PIC 9(05) COMP-3 VALUE ZERO.
013700
013800* ---------------- FALSE-POSITIVE ENDPOINT FREQUENCY TABLE -------*
013900 01  CVR-FREQ-TABLE.
014000     05  CVR-FREQ-ENTRY OCCURS 200 TIMES.
014100         10  CVR-FREQ-ENDPOINT       PIC X(48).
014200         10  CVR-FREQ-COUNT          PIC 9(05) COMP-3.
014300 01  CVR-FREQ-CNT                PIC 9(05) COMP-3 VALUE ZERO.
014400
014500* ---------------- OUTCOME COUNTERS -------------------------------*
014600 01  WK-N-COUNTERS.
014700     05  WK-N-CNT-TOTAL          PIC 9(07) COMP-3 VALUE ZERO.
014800     05  WK-N-CNT-TN             PIC 9(07) COMP-3 VALUE ZERO.
014900     05  WK-N-CNT-TP             PIC 9(07) COMP-3 VALUE ZERO.
015000     05  WK-N-CNT-FN             PIC 9(07) COMP-3 VALUE ZERO.
015100     05  WK-N-CNT-FP             PIC 9(07) COMP-3 VALUE ZERO.
015200     05  WK-N-CNT-ER             PIC 9(07) COMP-3 VALUE ZERO.
015300     05  WK-N-CNT-REJECTED       PIC 9(07) COMP-3 VALUE ZERO.
015400
015500* ---------------- CALLED-ROUTINE PARAMETER AREAS -----------------*
015600        COPY CVRXPARM.
015700        COPY CVRVSNP.
015800        COPY CVRMERGE.
015900        COPY CVROUTC.
016000        COPY CVRNULL.
016100        COPY CVRFPFR.
016200
016300* ---------------- SUBSCRIPTS AND SCAN SWITCHES -------------------*
016400 01  WK-N-WORK-AREA.
016500     05  WK-N-TAB-IX             PIC 9(05) COMP.
016600     05  WK-N-SEED-POS           PIC 9(02) COMP.
016700     05  WK-N-EGR-IX             PIC 9(02) COMP.
016800     05  WK-N-ERR-IX             PIC 9(02) COMP.
016900     05  WK-N-FREQ-IX            PIC 9(05) COMP.
017000     05  WK-N-SORT-IX            PIC 9(05) COMP.
017100     05  WK-N-SORT-JX            PIC 9(05) COMP.
017200     05  WK-N-SWAP-COUNT         PIC 9(05) COMP.
017300
017400 01  WK-C-WORK-AREA.
017500     05  WK-C-MATCH-FOUND        PIC X VALUE "N".
017600         88  WK-C-CID-FOUND          VALUE "Y".
017700     05  WK-C-DUP-FOUND          PIC X VALUE "N".
017800         88  WK-C-TEXT-IS-DUP        VALUE "Y".
017900     05  WK-C-ENTRY-SWAPPED      PIC X VALUE "N".
018000         88  WK-C-A-SWAP-HAPPENED    VALUE "Y".
018100
018200 01  WK-C-SWAP-AREA.
018300     05  WK-C-SWAP-ENDPOINT          PIC X(48).
018400     05  WK-C-SWAP-COUNT             PIC 9(05) COMP-3.
018500
018600* ---------------- PERCENTAGE / STATISTICS WORK AREA --------------*
018700 01  WK-N-PCT-WORK.
018800     05  WK-N-FPR-DENOM          PIC 9(07) COMP-3.
018900     05  WK-N-PRECISION-DENOM    PIC 9(07) COMP-3.
019000     05  WK-N-FRUST-DENOM        PIC 9(07) COMP-3.
019100     05  WK-N-FPR-PCT            PIC 9(03)V99 COMP-3.
019200     05  WK-N-PRECISION-PCT      PIC 9(03)V99 COMP-3.
019300     05  WK-N-FRUST-PCT          PIC 9(03)V99 COMP-3.
019400
019500 01  WK-C-STAT-FLAGS.
019600     05  WK-C-FPR-IS-NA          PIC X VALUE "N".
019700         88  WK-C-FPR-NA             VALUE "Y".
019800     05  WK-C-PREC-IS-NA         PIC X VALUE "N".
019900         88  WK-C-PREC-NA            VALUE "Y".
020000     05  WK-C-FRUST-IS-NA        PIC X VALUE "N".
020100         88  WK-C-FRUST-NA           VALUE "Y".
020200 01  WK-C-STAT-FLAGS-TAB REDEFINES WK-C-STAT-FLAGS.
020300     05  WK-C-STAT-FLAG          PIC X OCCURS 3 TIMES.
020400
020500 77  WK-N-NA-COUNT               PIC 9(01) COMP.
020600
020700* ---------------- EDITED-VALUE / LINE-BUILD WORK AREA ------------*
020800 01  WK-C-EDIT-CNT               PIC Z(6)9.
020900 01  WK-C-EDIT-PCT               PIC ZZ9.99.
021000
021100 01  WK-C-RPT-RAW-VALUE          PIC X(30).
021200 01  WK-C-RPT-RAW-TAB REDEFINES WK-C-RPT-RAW-VALUE.
021300     05  WK-C-RPT-RAW-CHAR       PIC X OCCURS 30 TIMES.
021400
021500 01  WK-C-RPT-TRIM-VALUE         PIC X(30).
021600 01  WK-C-RPT-TRIM-TAB REDEFINES WK-C-RPT-TRIM-VALUE.
021700     05  WK-C-RPT-TRIM-CHAR      PIC X OCCURS 30 TIMES.
021800
021900 01  WK-N-JUST-IX                PIC 9(02) COMP.
022000 01  WK-N-JUST-OX                PIC 9(02) COMP.
022100
022200 01  WK-C-RPT-LABEL              PIC X(24).
022300 01  WK-C-RPT-LINE                PIC X(132).
022400 01  WK-N-RPT-PTR                 PIC 9(03) COMP.
022500
022600 01  WK-C-DUMP-LINE               PIC X(300).
022700 01  WK-N-DUMP-PTR                PIC 9(03) COMP.
022800
022900 01  WK-C-WARN-LINE                PIC X(80).
023000
023100 LINKAGE SECTION.
023200*****************
023300
023400        EJECT
023500****************************************
023600 PROCEDURE DIVISION.
023700****************************************
023800 MAIN-MODULE.
023900     PERFORM A000-INITIALIZE
024000        THRU A099-INITIALIZE-EX.
024100     IF WK-C-XPARM-ERROR-CD NOT = SPACES
024200        DISPLAY "CVRBATCH - PARAMETER CARD ERROR "
024300                WK-C-XPARM-ERROR-CD
024400        GO TO END-PROGRAM
024500     END-IF.
024600
024700     PERFORM B000-PARSE-AND-MERGE-SNAPSHOTS
024800        THRU B099-PARSE-AND-MERGE-SNAPSHOTS-EX.
024900     PERFORM C000-ATTACH-LOG-DETAILS
025000        THRU C099-ATTACH-LOG-DETAILS-EX.
025100     PERFORM D000-CLASSIFY-CLUSTERS
025200        THRU D099-CLASSIFY-CLUSTERS-EX.
025300     PERFORM E000-COMPUTE-STATISTICS
025400        THRU E099-COMPUTE-STATISTICS-EX.
025500     PERFORM E900-CHECK-ALL-NA
025600        THRU E999-CHECK-ALL-NA-EX.
025700     PERFORM F000-BUILD-FREQUENCY-TABLE
025800        THRU F099-BUILD-FREQUENCY-TABLE-EX.
025900     PERFORM G000-WRITE-SUMMARY-REPORT
026000        THRU G099-WRITE-SUMMARY-REPORT-EX.
026100 END-PROGRAM.
026200     PERFORM Z000-END-PROGRAM-ROUTINE
026300        THRU Z099-END-PROGRAM-ROUTINE-EX.
026400     GOBACK.
026500
026600*-----------------------------------------------------------------
026700 A000-INITIALIZE.
026800*-----------------------------------------------------------------
026900     CALL "CVRXPARM" USING WK-C-XPARM-RECORD.
027000     IF WK-C-XPARM-ERROR-CD NOT = SPACES
027100        GO TO A099-INITIALIZE-EX
027200     END-IF.
027300
027400     OPEN INPUT CVRSNAP.
027500     IF NOT WK-C-SUCCESSFUL
027600        DISPLAY "CVRBATCH - OPEN FILE ERROR - CVRSNAP"
027700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027800        MOVE "COM0206" TO WK-C-XPARM-ERROR-CD
027900        GO TO A099-INITIALIZE-EX
028000     END-IF.
028100
028200     OPEN INPUT CVRLOGDT.
028300     IF NOT WK-C-SUCCESSFUL
028400        DISPLAY "CVRBATCH - OPEN FILE ERROR - CVRLOGDT"
028500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028600        MOVE "COM0206" TO WK-C-XPARM-ERROR-CD
028700        GO TO A099-INITIALIZE-EX
028800     END-IF.
028900
029000     OPEN OUTPUT CVRRPT.
029100     OPEN OUTPUT CVRWARN.
029200     IF WK-C-XPARM-SUMMARY-AND-DUMP
029300        OPEN OUTPUT CVRDUMP
029400     END-IF.
029500
029600*-----------------------------------------------------------------
029700 A099-INITIALIZE-EX.
029800*-----------------------------------------------------------------
029900     EXIT.
030000
030100*=================================================================
030200* SECTION B - PARSE EACH SNAPSHOT AND MERGE INTO THE CLUSTER TABLE
030300*=================================================================
030400 B000-PARSE-AND-MERGE-SNAPSHOTS.
030500*-----------------------------------------------------------------
030600     MOVE WK-C-XPARM-SINCE TO WK-C-VSNP-WIN-SINCE.
030700     MOVE WK-C-XPARM-UNTIL TO WK-C-VSNP-WIN-UNTIL.
030800
030900     PERFORM B100-READ-SNAPSHOT
031000        THRU B199-READ-SNAPSHOT-EX.
031100     PERFORM B200-PROCESS-ONE-SNAPSHOT
031200        THRU B299-PROCESS-ONE-SNAPSHOT-EX
031300        UNTIL WK-C-AT-END.
031400
031500*-----------------------------------------------------------------
031600 B099-PARSE-AND-MERGE-SNAPSHOTS-EX.
031700*-----------------------------------------------------------------
031800     EXIT.
031900
032000 B100-READ-SNAPSHOT.
032100     READ CVRSNAP.
032200     IF NOT WK-C-SUCCESSFUL AND NOT WK-C-AT-END
032300        DISPLAY "CVRBATCH - READ ERROR - CVRSNAP"
032400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032500        SET WK-C-AT-END TO TRUE
032600     END-IF.
032700 B199-READ-SNAPSHOT-EX.
032800     EXIT.
032900
033000 B200-PROCESS-ONE-SNAPSHOT.
033100     MOVE CVRSN-TIMESTAMP        TO WK-C-VSNP-RAW-TIMESTAMP.
033200     MOVE CVRSN-CID              TO WK-C-VSNP-RAW-CID.
033300     MOVE CVRSN-CNAME            TO WK-C-VSNP-RAW-CNAME.
033400     MOVE CVRSN-OCM-STATE        TO WK-C-VSNP-RAW-OCM-STATE.
033500     MOVE CVRSN-INFLIGHT-STATES  TO WK-C-VSNP-RAW-INFLIGHT.
033600     MOVE CVRSN-FOUND-S3-LOGS    TO WK-C-VSNP-RAW-FOUND-S3.
033700     MOVE CVRSN-FOUND-ALL-PASSED TO WK-C-VSNP-RAW-FOUND-PASS.
033800     MOVE CVRSN-FOUND-EGR-FAIL   TO WK-C-VSNP-RAW-FOUND-EGR.
033900     MOVE CVRSN-LOG-URL          TO WK-C-VSNP-RAW-LOG-URL.
034000
034100     CALL "CVRVSNP" USING WK-C-VSNP-RECORD.
034200
034300     IF WK-C-VSNP-IS-VALID
034400        IF WK-C-XPARM-SUMMARY-AND-DUMP
034500           PERFORM B300-WRITE-DUMP-LINE
034600              THRU B399-WRITE-DUMP-LINE-EX
034700        END-IF
034800        PERFORM B400-STORE-OR-MERGE
034900           THRU B499-STORE-OR-MERGE-EX
035000     ELSE
035100        ADD 1 TO WK-N-CNT-REJECTED
035200        PERFORM B500-WRITE-WARNING
035300           THRU B599-WRITE-WARNING-EX
035400     END-IF.
035500
035600     PERFORM B100-READ-SNAPSHOT
035700        THRU B199-READ-SNAPSHOT-EX.
035800*-----------------------------------------------------------------
035900 B299-PROCESS-ONE-SNAPSHOT-EX.
036000*-----------------------------------------------------------------
036100     EXIT.
036200
036300*-----------------------------------------------------------------
036400 B300-WRITE-DUMP-LINE.
036500*-----------------------------------------------------------------
036600*    RE-SERIALIZE THE ACCEPTED, NORMALIZED SNAPSHOT AS ONE FLAT
036700*    COMMA-DELIMITED LINE, LAYOUT ORDER, FOR MANUAL INSPECTION.
036800     MOVE SPACES TO WK-C-DUMP-LINE.
036900     MOVE 1      TO WK-N-DUMP-PTR.
037000     STRING WK-C-VSNP-TIMESTAMP    DELIMITED BY SPACE
037100            ","                    DELIMITED BY SIZE
037200            WK-C-VSNP-CID          DELIMITED BY SPACE
037300            ","                    DELIMITED BY SIZE
037400            WK-C-VSNP-CNAME        DELIMITED BY SPACE
037500            ","                    DELIMITED BY SIZE
037600            WK-C-VSNP-OCM-STATE    DELIMITED BY SPACE
037700            ","                    DELIMITED BY SIZE
037800            WK-C-VSNP-FOUND-S3-LOGS    DELIMITED BY SIZE
037900            ","                    DELIMITED BY SIZE
038000            WK-C-VSNP-FOUND-ALL-PASSED DELIMITED BY SIZE
038100            ","                    DELIMITED BY SIZE
038200            WK-C-VSNP-FOUND-EGR-FAIL   DELIMITED BY SIZE
038300            ","                    DELIMITED BY SIZE
038400            WK-C-VSNP-LOG-URL      DELIMITED BY SPACE
038500        INTO WK-C-DUMP-LINE
038600        WITH POINTER WK-N-DUMP-PTR
038700     END-STRING.
038800     WRITE CVRDUMP-REC FROM WK-C-DUMP-LINE.
038900
039000*-----------------------------------------------------------------
039100 B399-WRITE-DUMP-LINE-EX.
039200*-----------------------------------------------------------------
039300     EXIT.
039400
039500*-----------------------------------------------------------------
039600 B400-STORE-OR-MERGE.
039700*-----------------------------------------------------------------
039800     PERFORM B410-BUILD-CANDIDATE
039900        THRU B419-BUILD-CANDIDATE-EX.
040000     PERFORM B420-FIND-CLUSTER-ENTRY
040100        THRU B429-FIND-CLUSTER-ENTRY-EX.
040200     IF WK-C-CID-FOUND
040300        PERFORM B430-MERGE-INTO-EXISTING
040400           THRU B439-MERGE-INTO-EXISTING-EX
040500     ELSE
040600        PERFORM B440-APPEND-NEW-ENTRY
040700           THRU B449-APPEND-NEW-ENTRY-EX
040800     END-IF.
040900
041000*-----------------------------------------------------------------
041100 B499-STORE-OR-MERGE-EX.
041200*-----------------------------------------------------------------
041300     EXIT.
041400
041500 B410-BUILD-CANDIDATE.
041600*    LOADS THE MERGE-ENGINE'S "CANDIDATE-A" AREA FROM THE
041700*    NORMALIZED SNAPSHOT AND SEEDS ITS REACHED-STATES FLAG FROM
041800*    THE SNAPSHOT'S OWN LIFECYCLE-STATE ORDINAL.
041900     MOVE WK-C-VSNP-CID           TO MGA-CID.
042000     MOVE WK-C-VSNP-CNAME         TO MGA-CNAME.
042100     MOVE WK-C-VSNP-TIMESTAMP     TO MGA-TIMESTAMP.
042200     MOVE WK-C-VSNP-OCM-STATE     TO MGA-OCM-STATE.
042300     MOVE WK-C-VSNP-OCM-STATE-ORD TO MGA-OCM-STATE-ORD.
042400     MOVE WK-C-VSNP-INFLIGHT-CNT  TO MGA-INFLIGHT-CNT.
042500     MOVE WK-C-VSNP-INFLIGHT-TAB  TO MGA-INFLIGHT-TAB.
042600     MOVE SPACES                  TO MGA-REACHED-STATES.
042700     MOVE "N"                     TO MGA-SUSPECT-DELETED.
042800     MOVE SPACES                  TO MGA-OUTCOME.
042900     MOVE ZERO                    TO MGA-EGRESS-CNT
043000                                      MGA-ERROR-CNT.
043100     MOVE SPACES                  TO MGA-EGRESS-TAB
043200                                      MGA-ERROR-TAB.
043300
043400     IF WK-C-VSNP-OCM-STATE NOT = SPACES
043500        IF WK-C-VSNP-OCM-STATE-ORD = 100
043600           MOVE 11 TO WK-N-SEED-POS
043700        ELSE
043800           COMPUTE WK-N-SEED-POS = WK-C-VSNP-OCM-STATE-ORD + 1
043900        END-IF
044000        MOVE "Y" TO MGA-REACHED-FLAG(WK-N-SEED-POS)
044100     END-IF.
044200 B419-BUILD-CANDIDATE-EX.
044300     EXIT.
044400
044500 B420-FIND-CLUSTER-ENTRY.
044600     MOVE "N" TO WK-C-MATCH-FOUND.
044700     PERFORM B425-COMPARE-ONE-ENTRY THRU B428-COMPARE-ONE-ENTRY-EX
044800        VARYING WK-N-TAB-IX FROM 1 BY 1
044900        UNTIL WK-N-TAB-IX > CVR-CLUSTER-CNT
045000           OR WK-C-CID-FOUND.
045100 B429-FIND-CLUSTER-ENTRY-EX.
045200     EXIT.
045300
045400 B425-COMPARE-ONE-ENTRY.
045500     IF CVRM-CID(WK-N-TAB-IX) = MGA-CID
045600        SET WK-C-CID-FOUND TO TRUE
045700     END-IF.
045800 B428-COMPARE-ONE-ENTRY-EX.
045900     EXIT.
046000
046100 B430-MERGE-INTO-EXISTING.
046200     MOVE CVRM-CID(WK-N-TAB-IX)             TO MGB-CID.
046300     MOVE CVRM-CNAME(WK-N-TAB-IX)           TO MGB-CNAME.
046400     MOVE CVRM-TIMESTAMP(WK-N-TAB-IX)       TO MGB-TIMESTAMP.
046500     MOVE CVRM-OCM-STATE(WK-N-TAB-IX)       TO MGB-OCM-STATE.
046600     MOVE CVRM-OCM-STATE-ORD(WK-N-TAB-IX)   TO MGB-OCM-STATE-ORD.
046700     MOVE CVRM-INFLIGHT-CNT(WK-N-TAB-IX)    TO MGB-INFLIGHT-CNT.
046800     MOVE CVRM-INFLIGHT-TAB(WK-N-TAB-IX)    TO MGB-INFLIGHT-TAB.
046900     MOVE CVRM-REACHED-STATES(WK-N-TAB-IX)  TO MGB-REACHED-STATES.
047000     MOVE CVRM-SUSPECT-DELETED(WK-N-TAB-IX) TO MGB-SUSPECT-DELETED.
047100     MOVE CVRM-OUTCOME(WK-N-TAB-IX)         TO MGB-OUTCOME.
047200     MOVE CVRM-EGRESS-CNT(WK-N-TAB-IX)      TO MGB-EGRESS-CNT.
047300     MOVE CVRM-EGRESS-TAB(WK-N-TAB-IX)      TO MGB-EGRESS-TAB.
047400     MOVE CVRM-ERROR-CNT(WK-N-TAB-IX)       TO MGB-ERROR-CNT.
047500     MOVE CVRM-ERROR-TAB(WK-N-TAB-IX)       TO MGB-ERROR-TAB.
047600
047700     MOVE SPACES TO WK-C-MERGE-ERROR-CD.
047800     CALL "CVRMERGE" USING WK-C-MERGE-RECORD.
047900
048000     MOVE MGO-CID              TO CVRM-CID(WK-N-TAB-IX).
048100     MOVE MGO-CNAME            TO CVRM-CNAME(WK-N-TAB-IX).
048200     MOVE MGO-TIMESTAMP        TO CVRM-TIMESTAMP(WK-N-TAB-IX).
048300     MOVE MGO-OCM-STATE        TO CVRM-OCM-STATE(WK-N-TAB-IX).
048400     MOVE MGO-OCM-STATE-ORD    TO CVRM-OCM-STATE-ORD(WK-N-TAB-IX).
048500     MOVE MGO-INFLIGHT-CNT     TO CVRM-INFLIGHT-CNT(WK-N-TAB-IX).
048600     MOVE MGO-INFLIGHT-TAB     TO CVRM-INFLIGHT-TAB(WK-N-TAB-IX).
048700     MOVE MGO-REACHED-STATES   TO CVRM-REACHED-STATES(WK-N-TAB-IX).
048800     MOVE MGO-SUSPECT-DELETED  TO CVRM-SUSPECT-DELETED(WK-N-TAB-IX).
048900 B439-MERGE-INTO-EXISTING-EX.
049000     EXIT.
049100
049200 B440-APPEND-NEW-ENTRY.
049300     IF CVR-CLUSTER-CNT NOT < CVR-MAX-CLUSTERS
049400        DISPLAY "CVRBATCH - CLUSTER TABLE FULL - CID DROPPED "
049500                MGA-CID
049600        GO TO B449-APPEND-NEW-ENTRY-EX
049700     END-IF.
049800
049900     ADD 1 TO CVR-CLUSTER-CNT.
050000     MOVE CVR-CLUSTER-CNT TO WK-N-TAB-IX.
050100     MOVE MGA-CID              TO CVRM-CID(WK-N-TAB-IX).
050200     MOVE MGA-CNAME            TO CVRM-CNAME(WK-N-TAB-IX).
050300     MOVE MGA-TIMESTAMP        TO CVRM-TIMESTAMP(WK-N-TAB-IX).
050400     MOVE MGA-OCM-STATE        TO CVRM-OCM-STATE(WK-N-TAB-IX).
050500     MOVE MGA-OCM-STATE-ORD    TO CVRM-OCM-STATE-ORD(WK-N-TAB-IX).
050600     MOVE MGA-INFLIGHT-CNT     TO CVRM-INFLIGHT-CNT(WK-N-TAB-IX).
050700     MOVE MGA-INFLIGHT-TAB     TO CVRM-INFLIGHT-TAB(WK-N-TAB-IX).
050800     MOVE MGA-REACHED-STATES   TO CVRM-REACHED-STATES(WK-N-TAB-IX).
050900     MOVE "N"                  TO CVRM-SUSPECT-DELETED(WK-N-TAB-IX).
051000     MOVE SPACES               TO CVRM-OUTCOME(WK-N-TAB-IX).
051100     MOVE ZERO                 TO CVRM-EGRESS-CNT(WK-N-TAB-IX)
051200                                   CVRM-ERROR-CNT(WK-N-TAB-IX).
051300     MOVE SPACES               TO CVRM-EGRESS-TAB(WK-N-TAB-IX)
051400                                   CVRM-ERROR-TAB(WK-N-TAB-IX).
051500 B449-APPEND-NEW-ENTRY-EX.
051600     EXIT.
051700
051800*-----------------------------------------------------------------
051900 B500-WRITE-WARNING.
052000*-----------------------------------------------------------------
052100     MOVE SPACES TO WK-C-WARN-LINE.
052200     STRING "REJECTED CID="        DELIMITED BY SIZE
052300            WK-C-VSNP-RAW-CID      DELIMITED BY SPACE
052400            " REASON="             DELIMITED BY SIZE
052500            WK-C-VSNP-REJECT-CD    DELIMITED BY SPACE
052600        INTO WK-C-WARN-LINE
052700     END-STRING.
052800     WRITE CVRWARN-REC FROM WK-C-WARN-LINE.
052900*-----------------------------------------------------------------
053000 B599-WRITE-WARNING-EX.
053100*-----------------------------------------------------------------
053200     EXIT.
053300
053400*=================================================================
053500* SECTION C - ATTACH LOG-DERIVED EGRESS/ERROR DETAIL BY CID
053600*=================================================================
053700 C000-ATTACH-LOG-DETAILS.
053800*-----------------------------------------------------------------
053900     PERFORM C100-READ-LOG-DETAIL
054000        THRU C199-READ-LOG-DETAIL-EX.
054100     PERFORM C200-PROCESS-ONE-DETAIL
054200        THRU C299-PROCESS-ONE-DETAIL-EX
054300        UNTIL WK-C-AT-END.
054400
054500*-----------------------------------------------------------------
054600 C099-ATTACH-LOG-DETAILS-EX.
054700*-----------------------------------------------------------------
054800     EXIT.
054900
055000 C100-READ-LOG-DETAIL.
055100     READ CVRLOGDT.
055200     IF NOT WK-C-SUCCESSFUL AND NOT WK-C-AT-END
055300        DISPLAY "CVRBATCH - READ ERROR - CVRLOGDT"
055400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055500        SET WK-C-AT-END TO TRUE
055600     END-IF.
055700 C199-READ-LOG-DETAIL-EX.
055800     EXIT.
055900
056000 C200-PROCESS-ONE-DETAIL.
056100     MOVE "N" TO WK-C-MATCH-FOUND.
056200     PERFORM C210-COMPARE-DETAIL-CID
056300        THRU C219-COMPARE-DETAIL-CID-EX
056400        VARYING WK-N-TAB-IX FROM 1 BY 1
056500        UNTIL WK-N-TAB-IX > CVR-CLUSTER-CNT
056600           OR WK-C-CID-FOUND.
056700
056800     IF WK-C-CID-FOUND
056900        IF CVRLD-DETAIL-TYPE = "E"
057000           PERFORM C300-ADD-EGRESS-ENTRY
057100              THRU C399-ADD-EGRESS-ENTRY-EX
057200        ELSE
057300           IF CVRLD-DETAIL-TYPE = "R"
057400              PERFORM C400-ADD-ERROR-ENTRY
057500                 THRU C499-ADD-ERROR-ENTRY-EX
057600           END-IF
057700        END-IF
057800     END-IF.
057900
058000     PERFORM C100-READ-LOG-DETAIL
058100        THRU C199-READ-LOG-DETAIL-EX.
058200*-----------------------------------------------------------------
058300 C299-PROCESS-ONE-DETAIL-EX.
058400*-----------------------------------------------------------------
058500     EXIT.
058600
058700 C210-COMPARE-DETAIL-CID.
058800     IF CVRM-CID(WK-N-TAB-IX) = CVRLD-CID
058900        SET WK-C-CID-FOUND TO TRUE
059000     END-IF.
059100 C219-COMPARE-DETAIL-CID-EX.
059200     EXIT.
059300
059400*-----------------------------------------------------------------
059500 C300-ADD-EGRESS-ENTRY.
059600*-----------------------------------------------------------------
059700*    EGRESS ENDPOINTS ARE A SET PER CLUSTER - DUPLICATES IGNORED.
059800     MOVE "N" TO WK-C-DUP-FOUND.
059900     PERFORM C310-COMPARE-ONE-EGRESS
060000        THRU C319-COMPARE-ONE-EGRESS-EX
060100        VARYING WK-N-EGR-IX FROM 1 BY 1
060200        UNTIL WK-N-EGR-IX > CVRM-EGRESS-CNT(WK-N-TAB-IX)
060300           OR WK-C-TEXT-IS-DUP.
060400
060500     IF NOT WK-C-TEXT-IS-DUP
060600        AND CVRM-EGRESS-CNT(WK-N-TAB-IX) < 20
060700        ADD 1 TO CVRM-EGRESS-CNT(WK-N-TAB-IX)
060800        MOVE CVRLD-DETAIL-TEXT TO
060900           CVRM-EGRESS-ENTRY(WK-N-TAB-IX,
061000                             CVRM-EGRESS-CNT(WK-N-TAB-IX))
061100     END-IF.
061200*-----------------------------------------------------------------
061300 C399-ADD-EGRESS-ENTRY-EX.
061400*-----------------------------------------------------------------
061500     EXIT.
061600
061700 C310-COMPARE-ONE-EGRESS.
061800     IF CVRM-EGRESS-ENTRY(WK-N-TAB-IX, WK-N-EGR-IX)
061900        = CVRLD-DETAIL-TEXT
062000        SET WK-C-TEXT-IS-DUP TO TRUE
062100     END-IF.
062200 C319-COMPARE-ONE-EGRESS-EX.
062300     EXIT.
062400
062500*-----------------------------------------------------------------
062600 C400-ADD-ERROR-ENTRY.
062700*-----------------------------------------------------------------
062800*    RUNTIME ERROR MESSAGES ARE ALSO A SET PER CLUSTER.
062900     MOVE "N" TO WK-C-DUP-FOUND.
063000     PERFORM C410-COMPARE-ONE-ERROR
063100        THRU C419-COMPARE-ONE-ERROR-EX
063200        VARYING WK-N-ERR-IX FROM 1 BY 1
063300        UNTIL WK-N-ERR-IX > CVRM-ERROR-CNT(WK-N-TAB-IX)
063400           OR WK-C-TEXT-IS-DUP.
063500
063600     IF NOT WK-C-TEXT-IS-DUP
063700        AND CVRM-ERROR-CNT(WK-N-TAB-IX) < 20
063800        ADD 1 TO CVRM-ERROR-CNT(WK-N-TAB-IX)
063900        MOVE CVRLD-DETAIL-TEXT TO
064000           CVRM-ERROR-ENTRY(WK-N-TAB-IX,
064100                            CVRM-ERROR-CNT(WK-N-TAB-IX))
064200     END-IF.
064300*-----------------------------------------------------------------
064400 C499-ADD-ERROR-ENTRY-EX.
064500*-----------------------------------------------------------------
064600     EXIT.
064700
064800 C410-COMPARE-ONE-ERROR.
064900     IF CVRM-ERROR-ENTRY(WK-N-TAB-IX, WK-N-ERR-IX)
065000        = CVRLD-DETAIL-TEXT
065100        SET WK-C-TEXT-IS-DUP TO TRUE
065200     END-IF.
065300 C419-COMPARE-ONE-ERROR-EX.
065400     EXIT.
065500
065600*=================================================================
065700* SECTION D - CLASSIFY EACH MERGED CLUSTER'S OUTCOME
065800*=================================================================
065900 D000-CLASSIFY-CLUSTERS.
066000*-----------------------------------------------------------------
066100     MOVE CVR-CLUSTER-CNT TO WK-N-CNT-TOTAL.
066200     PERFORM D100-CLASSIFY-ONE-CLUSTER
066300        THRU D199-CLASSIFY-ONE-CLUSTER-EX
066400        VARYING WK-N-TAB-IX FROM 1 BY 1
066500        UNTIL WK-N-TAB-IX > CVR-CLUSTER-CNT.
066600
066700*-----------------------------------------------------------------
066800 D099-CLASSIFY-CLUSTERS-EX.
066900*-----------------------------------------------------------------
067000     EXIT.
067100
067200 D100-CLASSIFY-ONE-CLUSTER.
067300     MOVE CVRM-CNAME(WK-N-TAB-IX)          TO OUC-CNAME.
067400     MOVE CVRM-OCM-STATE(WK-N-TAB-IX)      TO OUC-OCM-STATE.
067500     MOVE CVRM-OCM-STATE-ORD(WK-N-TAB-IX)  TO OUC-OCM-STATE-ORD.
067600     MOVE CVRM-INFLIGHT-CNT(WK-N-TAB-IX)   TO OUC-INFLIGHT-CNT.
067700     MOVE CVRM-INFLIGHT-TAB(WK-N-TAB-IX)   TO OUC-INFLIGHT-TAB.
067800     MOVE CVRM-REACHED-STATES(WK-N-TAB-IX) TO OUC-REACHED-STATES.
067900     MOVE CVRM-EGRESS-CNT(WK-N-TAB-IX)     TO OUC-EGRESS-CNT.
068000     MOVE CVRM-EGRESS-TAB(WK-N-TAB-IX)     TO OUC-EGRESS-TAB.
068100     MOVE CVRM-ERROR-CNT(WK-N-TAB-IX)      TO OUC-ERROR-CNT.
068200
068300     CALL "CVROUTC" USING WK-C-OUTC-RECORD.
068400
068500     MOVE WK-C-OUTC-CODE TO CVRM-OUTCOME(WK-N-TAB-IX).
068600     EVALUATE WK-C-OUTC-CODE
068700        WHEN "TN" ADD 1 TO WK-N-CNT-TN
068800        WHEN "TP" ADD 1 TO WK-N-CNT-TP
068900        WHEN "FN" ADD 1 TO WK-N-CNT-FN
069000        WHEN "FP" ADD 1 TO WK-N-CNT-FP
069100        WHEN "ER" ADD 1 TO WK-N-CNT-ER
069200        WHEN OTHER CONTINUE
069300     END-EVALUATE.
069400*-----------------------------------------------------------------
069500 D199-CLASSIFY-ONE-CLUSTER-EX.
069600*-----------------------------------------------------------------
069700     EXIT.
069800
069900*=================================================================
070000* SECTION E - COMPUTE FPR / PRECISION / FRUSTRATION-RISK
070100*=================================================================
070200 E000-COMPUTE-STATISTICS.
070300*-----------------------------------------------------------------
070400     COMPUTE WK-N-FPR-DENOM = WK-N-CNT-FP + WK-N-CNT-TN.
070500     IF WK-N-FPR-DENOM = ZERO
070600        SET WK-C-FPR-NA TO TRUE
070700     ELSE
070800        COMPUTE WK-N-FPR-PCT ROUNDED =
070900           (WK-N-CNT-FP / WK-N-FPR-DENOM) * 100
071000     END-IF.
071100
071200     COMPUTE WK-N-PRECISION-DENOM = WK-N-CNT-TP + WK-N-CNT-FP.
071300     IF WK-N-PRECISION-DENOM = ZERO
071400        SET WK-C-PREC-NA TO TRUE
071500     ELSE
071600        COMPUTE WK-N-PRECISION-PCT ROUNDED =
071700           (WK-N-CNT-TP / WK-N-PRECISION-DENOM) * 100
071800     END-IF.
071900
072000     COMPUTE WK-N-FRUST-DENOM = WK-N-CNT-TP + WK-N-CNT-TN
072100                               + WK-N-CNT-FP + WK-N-CNT-FN.
072200     IF WK-N-FRUST-DENOM = ZERO
072300        SET WK-C-FRUST-NA TO TRUE
072400     ELSE
072500        COMPUTE WK-N-FRUST-PCT ROUNDED =
072600           (WK-N-CNT-FP / WK-N-FRUST-DENOM) * 100
072700     END-IF.
072800
072900*-----------------------------------------------------------------
073000 E099-COMPUTE-STATISTICS-EX.
073100*-----------------------------------------------------------------
073200     EXIT.
073300
073400*-----------------------------------------------------------------
073500*    IF ALL THREE RATES CAME BACK N/A THE RUN LIKELY CLASSIFIED
073600*    NOTHING AT ALL - A SANITY CHECK, NOT A BUSINESS RULE.
073700*-----------------------------------------------------------------
073800 E900-CHECK-ALL-NA.
073900     MOVE ZERO TO WK-N-NA-COUNT.
074000     PERFORM E910-TALLY-ONE-FLAG THRU E919-TALLY-ONE-FLAG-EX
074100        VARYING WK-N-JUST-IX FROM 1 BY 1
074200        UNTIL WK-N-JUST-IX > 3.
074300     IF WK-N-NA-COUNT = 3
074400        DISPLAY "CVRBATCH - WARNING - ALL SUMMARY RATES ARE N/A"
074500     END-IF.
074600 E999-CHECK-ALL-NA-EX.
074700     EXIT.
074800
074900 E910-TALLY-ONE-FLAG.
075000     IF WK-C-STAT-FLAG(WK-N-JUST-IX) = "Y"
075100        ADD 1 TO WK-N-NA-COUNT
075200     END-IF.
075300 E919-TALLY-ONE-FLAG-EX.
075400     EXIT.
075500
075600*=================================================================
075700* SECTION F - BUILD AND SORT THE FP-ENDPOINT FREQUENCY TABLE
075800*=================================================================
075900 F000-BUILD-FREQUENCY-TABLE.
076000*-----------------------------------------------------------------
076100     PERFORM F100-SCAN-ONE-CLUSTER
076200        THRU F199-SCAN-ONE-CLUSTER-EX
076300        VARYING WK-N-TAB-IX FROM 1 BY 1
076400        UNTIL WK-N-TAB-IX > CVR-CLUSTER-CNT.
076500
076600     IF CVR-FREQ-CNT > 1
076700        PERFORM F400-SORT-PASS
076800           THRU F499-SORT-PASS-EX
076900           VARYING WK-N-SORT-IX FROM 1 BY 1
077000           UNTIL WK-N-SORT-IX >= CVR-FREQ-CNT
077100              OR NOT WK-C-A-SWAP-HAPPENED
077200     END-IF.
077300
077400*-----------------------------------------------------------------
077500 F099-BUILD-FREQUENCY-TABLE-EX.
077600*-----------------------------------------------------------------
077700     EXIT.
077800
077900 F100-SCAN-ONE-CLUSTER.
078000     IF CVRM-OUTCOME(WK-N-TAB-IX) = "FP"
078100        PERFORM F110-SCAN-ONE-EGRESS
078200           THRU F119-SCAN-ONE-EGRESS-EX
078300           VARYING WK-N-EGR-IX FROM 1 BY 1
078400           UNTIL WK-N-EGR-IX > CVRM-EGRESS-CNT(WK-N-TAB-IX)
078500     END-IF.
078600 F199-SCAN-ONE-CLUSTER-EX.
078700     EXIT.
078800
078900 F110-SCAN-ONE-EGRESS.
079000     MOVE SPACES TO WK-C-FPFR-ENDPOINT.
079100     MOVE CVRM-EGRESS-ENTRY(WK-N-TAB-IX, WK-N-EGR-IX)(1:48)
079200        TO WK-C-FPFR-ENDPOINT.
079300     MOVE "N" TO WK-C-FPFR-FORCE-FAIL.
079400     MOVE "N" TO WK-C-FPFR-IGNORE.
079500     CALL "CVRFPFR" USING WK-C-FPFR-RECORD.
079600     IF NOT WK-C-FPFR-IS-IGNORED
079700        PERFORM F200-TALLY-ENDPOINT
079800           THRU F299-TALLY-ENDPOINT-EX
079900     END-IF.
080000 F119-SCAN-ONE-EGRESS-EX.
080100     EXIT.
080200
080300 F200-TALLY-ENDPOINT.
080400     MOVE "N" TO WK-C-MATCH-FOUND.
080500     PERFORM F210-COMPARE-ONE-FREQ
080600        THRU F219-COMPARE-ONE-FREQ-EX
080700        VARYING WK-N-FREQ-IX FROM 1 BY 1
080800        UNTIL WK-N-FREQ-IX > CVR-FREQ-CNT
080900           OR WK-C-CID-FOUND.
081000
081100     IF WK-C-CID-FOUND
081200        ADD 1 TO CVR-FREQ-COUNT(WK-N-FREQ-IX)
081300     ELSE
081400        IF CVR-FREQ-CNT < 200
081500           ADD 1 TO CVR-FREQ-CNT
081600           MOVE WK-C-FPFR-ENDPOINT TO
081700              CVR-FREQ-ENDPOINT(CVR-FREQ-CNT)
081800           MOVE 1 TO CVR-FREQ-COUNT(CVR-FREQ-CNT)
081900        END-IF
082000     END-IF.
082100 F299-TALLY-ENDPOINT-EX.
082200     EXIT.
082300
082400 F210-COMPARE-ONE-FREQ.
082500     IF CVR-FREQ-ENDPOINT(WK-N-FREQ-IX) = WK-C-FPFR-ENDPOINT
082600        SET WK-C-CID-FOUND TO TRUE
082700     END-IF.
082800 F219-COMPARE-ONE-FREQ-EX.
082900     EXIT.
083000
083100*-----------------------------------------------------------------
083200*    CLASSIC EXCHANGE (BUBBLE) SORT - DESCENDING BY COUNT.  THE
083300*    TABLE IS SMALL (AT MOST 200 DISTINCT ENDPOINTS) SO A SIMPLE
083400*    SORT IS ADEQUATE.
083500*-----------------------------------------------------------------
083600 F400-SORT-PASS.
083700     MOVE "N" TO WK-C-ENTRY-SWAPPED.
083800     PERFORM F410-COMPARE-ADJACENT
083900        THRU F419-COMPARE-ADJACENT-EX
084000        VARYING WK-N-SORT-JX FROM 1 BY 1
084100        UNTIL WK-N-SORT-JX > CVR-FREQ-CNT - WK-N-SORT-IX.
084200 F499-SORT-PASS-EX.
084300     EXIT.
084400
084500 F410-COMPARE-ADJACENT.
084600     IF CVR-FREQ-COUNT(WK-N-SORT-JX) <
084700        CVR-FREQ-COUNT(WK-N-SORT-JX + 1)
084800        MOVE CVR-FREQ-ENTRY(WK-N-SORT-JX) TO WK-C-SWAP-AREA
084900        MOVE CVR-FREQ-ENTRY(WK-N-SORT-JX + 1)
085000           TO CVR-FREQ-ENTRY(WK-N-SORT-JX)
085100        MOVE WK-C-SWAP-AREA
085200           TO CVR-FREQ-ENTRY(WK-N-SORT-JX + 1)
085300        SET WK-C-A-SWAP-HAPPENED TO TRUE
085400     END-IF.
085500 F419-COMPARE-ADJACENT-EX.
085600     EXIT.
085700
085800*=================================================================
085900* SECTION G - WRITE THE SUMMARY REPORT
086000*=================================================================
086100 G000-WRITE-SUMMARY-REPORT.
086200*-----------------------------------------------------------------
086300     MOVE WK-N-CNT-TOTAL TO WK-C-EDIT-CNT.
086400     MOVE "Total Clusters,"  TO WK-C-RPT-LABEL.
086500     MOVE WK-C-EDIT-CNT      TO WK-C-RPT-RAW-VALUE.
086600     PERFORM G900-WRITE-COUNT-LINE THRU G999-WRITE-COUNT-LINE-EX.
086700
086800     MOVE WK-N-CNT-TN TO WK-C-EDIT-CNT.
086900     MOVE "True Negatives,"  TO WK-C-RPT-LABEL.
087000     MOVE WK-C-EDIT-CNT      TO WK-C-RPT-RAW-VALUE.
087100     PERFORM G900-WRITE-COUNT-LINE THRU G999-WRITE-COUNT-LINE-EX.
087200
087300     MOVE WK-N-CNT-FN TO WK-C-EDIT-CNT.
087400     MOVE "False Negatives," TO WK-C-RPT-LABEL.
087500     MOVE WK-C-EDIT-CNT      TO WK-C-RPT-RAW-VALUE.
087600     PERFORM G900-WRITE-COUNT-LINE THRU G999-WRITE-COUNT-LINE-EX.
087700
087800     MOVE WK-N-CNT-TP TO WK-C-EDIT-CNT.
087900     MOVE "True Positives,"  TO WK-C-RPT-LABEL.
088000     MOVE WK-C-EDIT-CNT      TO WK-C-RPT-RAW-VALUE.
088100     PERFORM G900-WRITE-COUNT-LINE THRU G999-WRITE-COUNT-LINE-EX.
088200
088300     MOVE WK-N-CNT-FP TO WK-C-EDIT-CNT.
088400     MOVE "False Positives," TO WK-C-RPT-LABEL.
088500     MOVE WK-C-EDIT-CNT      TO WK-C-RPT-RAW-VALUE.
088600     PERFORM G900-WRITE-COUNT-LINE THRU G999-WRITE-COUNT-LINE-EX.
088700
088800     MOVE WK-N-CNT-ER TO WK-C-EDIT-CNT.
088900     MOVE "Errors,"          TO WK-C-RPT-LABEL.
089000     MOVE WK-C-EDIT-CNT      TO WK-C-RPT-RAW-VALUE.
089100     PERFORM G900-WRITE-COUNT-LINE THRU G999-WRITE-COUNT-LINE-EX.
089200
089300     MOVE "FPR,"             TO WK-C-RPT-LABEL.
089400     IF WK-C-FPR-NA
089500        MOVE "N/A" TO WK-C-RPT-RAW-VALUE
089600     ELSE
089700        MOVE WK-N-FPR-PCT TO WK-C-EDIT-PCT
089800        PERFORM G800-BUILD-PCT-VALUE
089900           THRU G899-BUILD-PCT-VALUE-EX
090000     END-IF.
090100     PERFORM G900-WRITE-COUNT-LINE THRU G999-WRITE-COUNT-LINE-EX.
090200
090300     MOVE "Precision,"       TO WK-C-RPT-LABEL.
090400     IF WK-C-PREC-NA
090500        MOVE "N/A" TO WK-C-RPT-RAW-VALUE
090600     ELSE
090700        MOVE WK-N-PRECISION-PCT TO WK-C-EDIT-PCT
090800        PERFORM G800-BUILD-PCT-VALUE
090900           THRU G899-BUILD-PCT-VALUE-EX
091000     END-IF.
091100     PERFORM G900-WRITE-COUNT-LINE THRU G999-WRITE-COUNT-LINE-EX.
091200
091300     MOVE "Cx. Frustration Risk," TO WK-C-RPT-LABEL.
091400     IF WK-C-FRUST-NA
091500        MOVE "N/A" TO WK-C-RPT-RAW-VALUE
091600     ELSE
091700        MOVE WK-N-FRUST-PCT TO WK-C-EDIT-PCT
091800        PERFORM G800-BUILD-PCT-VALUE
091900           THRU G899-BUILD-PCT-VALUE-EX
092000     END-IF.
092100     PERFORM G900-WRITE-COUNT-LINE THRU G999-WRITE-COUNT-LINE-EX.
092200
092300     PERFORM G500-WRITE-FP-DOMAINS-LINE
092400        THRU G599-WRITE-FP-DOMAINS-LINE-EX.
092500
092600*-----------------------------------------------------------------
092700 G099-WRITE-SUMMARY-REPORT-EX.
092800*-----------------------------------------------------------------
092900     EXIT.
093000
093100 G800-BUILD-PCT-VALUE.
093200     MOVE SPACES TO WK-C-RPT-RAW-VALUE.
093300     STRING WK-C-EDIT-PCT DELIMITED BY SPACE
093400            "%"           DELIMITED BY SIZE
093500        INTO WK-C-RPT-RAW-VALUE
093600     END-STRING.
093700 G899-BUILD-PCT-VALUE-EX.
093800     EXIT.
093900
094000 G900-WRITE-COUNT-LINE.
094100*    LEFT-JUSTIFIES THE RAW VALUE (STRIPS ITS LEADING SPACES,
094200*    LEFT OVER FROM ZERO-SUPPRESSED NUMERIC EDITING) THEN
094300*    BUILDS "LABEL,VALUE," AND WRITES THE REPORT LINE.
094400     PERFORM G910-LEFT-JUSTIFY-VALUE
094500        THRU G919-LEFT-JUSTIFY-VALUE-EX.
094600     MOVE SPACES TO WK-C-RPT-LINE.
094700     STRING WK-C-RPT-LABEL      DELIMITED BY SPACE
094800            ","                 DELIMITED BY SIZE
094900            WK-C-RPT-TRIM-VALUE DELIMITED BY SPACE
095000            ","                 DELIMITED BY SIZE
095100        INTO WK-C-RPT-LINE
095200     END-STRING.
095300     WRITE CVRRPT-REC FROM WK-C-RPT-LINE.
095400 G999-WRITE-COUNT-LINE-EX.
095500     EXIT.
095600
095700 G910-LEFT-JUSTIFY-VALUE.
095800     MOVE SPACES TO WK-C-RPT-TRIM-VALUE.
095900     MOVE 1      TO WK-N-JUST-IX.
096000     PERFORM G920-SKIP-LEADING-SPACE
096100        THRU G929-SKIP-LEADING-SPACE-EX
096200        UNTIL WK-N-JUST-IX > 30
096300           OR WK-C-RPT-RAW-CHAR(WK-N-JUST-IX) NOT = SPACE.
096400     MOVE 1 TO WK-N-JUST-OX.
096500     PERFORM G930-COPY-VALUE-CHAR
096600        THRU G939-COPY-VALUE-CHAR-EX
096700        VARYING WK-N-JUST-IX FROM WK-N-JUST-IX BY 1
096800        UNTIL WK-N-JUST-IX > 30.
096900 G919-LEFT-JUSTIFY-VALUE-EX.
097000     EXIT.
097100
097200 G920-SKIP-LEADING-SPACE.
097300     ADD 1 TO WK-N-JUST-IX.
097400 G929-SKIP-LEADING-SPACE-EX.
097500     EXIT.
097600
097700 G930-COPY-VALUE-CHAR.
097800     MOVE WK-C-RPT-RAW-CHAR(WK-N-JUST-IX)
097900        TO WK-C-RPT-TRIM-CHAR(WK-N-JUST-OX).
098000     ADD 1 TO WK-N-JUST-OX.
098100 G939-COPY-VALUE-CHAR-EX.
098200     EXIT.
098300
098400*-----------------------------------------------------------------
098500 G500-WRITE-FP-DOMAINS-LINE.
098600*-----------------------------------------------------------------
098700     MOVE SPACES TO WK-C-RPT-LINE.
098800     MOVE 1      TO WK-N-RPT-PTR.
098900     STRING "FP Domains,"  DELIMITED BY SIZE
099000        INTO WK-C-RPT-LINE
099100        WITH POINTER WK-N-RPT-PTR
099200     END-STRING.
099300
099400     PERFORM G510-APPEND-ONE-DOMAIN
099500        THRU G519-APPEND-ONE-DOMAIN-EX
099600        VARYING WK-N-FREQ-IX FROM 1 BY 1
099700        UNTIL WK-N-FREQ-IX > CVR-FREQ-CNT.
099800
099900     STRING ","             DELIMITED BY SIZE
100000        INTO WK-C-RPT-LINE
100100        WITH POINTER WK-N-RPT-PTR
100200     END-STRING.
100300     WRITE CVRRPT-REC FROM WK-C-RPT-LINE.
100400*-----------------------------------------------------------------
100500 G599-WRITE-FP-DOMAINS-LINE-EX.
100600*-----------------------------------------------------------------
100700     EXIT.
100800
100900 G510-APPEND-ONE-DOMAIN.
101000     MOVE CVR-FREQ-COUNT(WK-N-FREQ-IX) TO WK-C-EDIT-CNT.
101100     IF WK-N-FREQ-IX > 1
101200        STRING " " DELIMITED BY SIZE
101300           INTO WK-C-RPT-LINE
101400           WITH POINTER WK-N-RPT-PTR
101500        END-STRING
101600     END-IF.
101700     STRING CVR-FREQ-ENDPOINT(WK-N-FREQ-IX) DELIMITED BY SPACE
101800            "="                              DELIMITED BY SIZE
101900            WK-C-EDIT-CNT                     DELIMITED BY SPACE
102000        INTO WK-C-RPT-LINE
102100        WITH POINTER WK-N-RPT-PTR
102200     END-STRING.
102300 G519-APPEND-ONE-DOMAIN-EX.
102400     EXIT.
102500
102600*-----------------------------------------------------------------
102700 Z000-END-PROGRAM-ROUTINE.
102800*-----------------------------------------------------------------
102900     CLOSE CVRSNAP.
103000     CLOSE CVRLOGDT.
103100     CLOSE CVRRPT.
103200     CLOSE CVRWARN.
103300     IF WK-C-XPARM-SUMMARY-AND-DUMP
103400        CLOSE CVRDUMP
103500     END-IF.
103600*-----------------------------------------------------------------
103700 Z099-END-PROGRAM-ROUTINE-EX.
103800*-----------------------------------------------------------------
103900     EXIT.
104000
104100******************************************************************
104200*************** END OF PROGRAM SOURCE - CVRBATCH ***************
104300******************************************************************
