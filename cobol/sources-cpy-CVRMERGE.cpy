000100* CVRMERGE.cpybk - LINKAGE PARAMETER RECORD FOR CVRMERGE
000200*****************************************************************
000300* CANDIDATE-A AND CANDIDATE-B ARE TWO SNAPSHOTS OF THE SAME
000400* CLUSTER (SAME CID) TO BE COMBINED INTO ONE SURVIVOR.  SHAPE
000500* IS THE SAME AS THE CLUSTER-TABLE ENTRY (CVRMSTR) - RENAMED
000600* VIA REPLACING SO THREE COPIES CAN LIVE IN ONE RECORD.
000700*****************************************************************
000800 01  WK-C-MERGE-RECORD.
000900     05  WK-C-MERGE-A.
001000         COPY CVRMSTR REPLACING ==CVRM-== BY ==MGA-==.
001100     05  WK-C-MERGE-B.
001200         COPY CVRMSTR REPLACING ==CVRM-== BY ==MGB-==.
001300     05  WK-C-MERGE-OUT.
001400         COPY CVRMSTR REPLACING ==CVRM-== BY ==MGO-==.
001500     05  WK-C-MERGE-OUTPUT.
001600         10  WK-C-MERGE-ERROR-CD    PIC X(07).
