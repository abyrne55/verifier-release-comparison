000100* CVRVSTA.cpybk - LINKAGE PARAMETER RECORD FOR CVRVSTA
000200 01  WK-C-VSTA-RECORD.
000300     05  WK-C-VSTA-INPUT.
000400         10  WK-C-VSTA-MODE         PIC X(01).
000500             88  WK-C-VSTA-LIFECYCLE    VALUE "L".
000600             88  WK-C-VSTA-INFLIGHT     VALUE "I".
000700         10  WK-C-VSTA-TEXT         PIC X(15).
000800     05  WK-C-VSTA-OUTPUT.
000900         10  WK-C-VSTA-CODE         PIC X(15).
001000         10  WK-C-VSTA-ORDINAL      PIC 999.
001100         10  WK-C-VSTA-VALID        PIC X(01).
001200             88  WK-C-VSTA-IS-VALID     VALUE "Y".
001300             88  WK-C-VSTA-IS-INVALID   VALUE "N".
